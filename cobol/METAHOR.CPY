000100******************************************************************
000200* MIEMBRO      : METAHOR                                        *
000300* APLICACION   : BANCA EN LINEA - SEMILLERO (SBL)                *
000400* DESCRIPCION  : LAYOUT DEL MAESTRO DE METAS DE AHORRO. AL       *
000500*              : CREARSE, SALDO INICIA EN CERO Y LA FECHA SE     *
000600*              : TOMA DE LA TRANSACCION MAS RECIENTE DE TODO EL  *
000700*              : LIBRO (NO SOLO DE LA SESION - VER SBL1C06).     *
000800* ARCHIVO      : METAHORRO (PS SECUENCIAL)                       *
000900******************************************************************
001000*   2023-06-08  EEDR  REQ-5505  CREACION DEL MIEMBRO             *
001100*   2023-08-02  EEDR  REQ-5530  SE DEJA CONSTANCIA EN COMENTARIO *
001200*                               QUE SG-FECHA TOMA LA FECHA DE LA *
001300*                               ULTIMA TRANSACCION DE TODO EL    *
001400*                               LIBRO TRANSAC Y NO SOLO DE LA    *
001500*                               SESION PROPIETARIA DE LA META -  *
001600*                               CRITERIO RATIFICADO POR AUDITORIA*
001700*                               DE PRODUCTOS, NO MODIFICAR SIN   *
001800*                               AUTORIZACION DE CAMBIO           *
001900******************************************************************
002000 01  REG-METAHOR.
002100     02  SG-LLAVE.
002200         03  SG-SESION-ID           PIC X(36).
002300         03  SG-ID                  PIC 9(09).
002400     02  SG-NOMBRE                  PIC X(50).
002500     02  SG-MONTO-META-CENTAVOS     PIC S9(9) COMP-3.
002600     02  SG-AHORRO-MENSUAL-CENTAVOS PIC S9(9) COMP-3.
002700     02  SG-SALDO-CENTAVOS          PIC S9(9) COMP-3 VALUE ZEROS.
002800     02  SG-FECHA                   PIC X(24).
002900     02  SG-FECHA-R REDEFINES SG-FECHA.
003000         03  SG-ANIO                PIC 9(04).
003100         03  FILLER                 PIC X(01).
003200         03  SG-MES                 PIC 9(02).
003300         03  FILLER                 PIC X(01).
003400         03  SG-DIA                 PIC 9(02).
003500         03  FILLER                 PIC X(14).
003600     02  FILLER                     PIC X(30).
