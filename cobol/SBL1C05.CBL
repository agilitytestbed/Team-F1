000100******************************************************************
000200* FECHA       : 09/06/2023                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA EN LINEA - SEMILLERO (SBL)                 *
000500* PROGRAMA    : SBL1C05                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ALTA/MODIFICACION DE SOLICITUDES DE PAGO Y CALCE *
000800*             : DE PAGOS CONTRA EL MAESTRO DE TRANSACCIONES.     *
000900*             : PR-CUMPLIDA SE CALCULA UNICAMENTE PARA REPORTE,  *
001000*             : NUNCA SE GRABA EN EL MAESTRO SOLPAGO.            *
001100* ARCHIVOS    : SOLPAGO=A, TRANSAC=C, REPCALCE=A                 *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED, SBLNORM   *
001300******************************************************************
001400*   2023-06-09  PEDR  REQ-5510  CREACION DEL PROGRAMA            *
001500*   2023-06-27  PEDR  REQ-5511  SE INTEGRA CALL A SBLNORM PARA   *
001600*                               NORMALIZACION DE MONTO SOLICITUD *
001700*   2023-08-02  EEDR  REQ-5530  SE AGREGA CALCE DE PAGOS CONTRA   *
001800*                               TRANSAC, REPORTE DE CUMPLIMIENTO *
001900*   2023-09-08  JCHM  REQ-5545  VALIDACION DE DUPLICADOS EN ALTA *
002000*   2024-03-27  JCHM  REQ-5606  CORRECCION: SE FORZABA 'Y' EN    *
002100*                               PR-CUMPLIDA DEL MAESTRO; AHORA   *
002200*                               SIEMPRE SE REESCRIBE CON 'N'     *
002300*   2024-08-01  JCHM  REQ-5651  CORRECCION EN 330-EVALUAR-UNA-   *
002400*                               TRANSACCION: LA COMPARACION DE   *
002500*                               FECHA-LIMITE CONTRA FECHA-HORA   *
002600*                               ESTABA INVERTIDA                 *
002700*   2024-09-16  JCHM  REQ-5670  SE DIVIDE 110-VERIFICAR-INTEGRI-  *
002800*                               DAD-FS EN DOS SECCIONES (THRU)    *
002900*                               PARA CHEQUEAR SOLPAGO Y TRANSAC   *
003000*                               POR SEPARADO                      *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. SBL1C05.
003400 AUTHOR. ERICK RAMIREZ.
003500 INSTALLATION. BANCO INDUSTRIAL, S.A.
003600 DATE-WRITTEN. 09/06/2023.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SOLPAGO  ASSIGN TO SOLPAGO
004600            ORGANIZATION  IS INDEXED
004700            ACCESS        IS DYNAMIC
004800            RECORD KEY    IS PR-LLAVE
004900            FILE STATUS   IS FS-SOLPAGO
005000                             FSE-SOLPAGO.
005100     SELECT TRANSAC  ASSIGN TO TRANSAC
005200            ORGANIZATION  IS INDEXED
005300            ACCESS        IS DYNAMIC
005400            RECORD KEY    IS TRN-LLAVE
005500            FILE STATUS   IS FS-TRANSAC
005600                             FSE-TRANSAC.
005700     SELECT REPCALCE ASSIGN TO SYS011
005800            FILE STATUS   IS FS-REPCALCE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200******************************************************************
006300*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006400******************************************************************
006500 FD SOLPAGO.
006600    COPY PAGOREQ.
006700 FD TRANSAC.
006800    COPY TRANSAC.
006900 FD REPCALCE
007000    REPORT IS REPORTE-CALCE.
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*                CONTADORES, OPERADORES Y CONTROLADORES          *
007500******************************************************************
007600 77 WKS-ARCHIVOS-VERIFICADOS  PIC 9(01) COMP VALUE ZERO.
007700 01 WKS-VARIABLES-TRABAJO.
007800    02 WKS-TARJETAS-LEIDAS      PIC 9(06) COMP.
007900    02 WKS-SOLPAGO-ALTAS        PIC 9(06) COMP.
008000    02 WKS-SOLPAGO-CAMBIOS      PIC 9(06) COMP.
008100    02 WKS-DUPLICADOS           PIC 9(06) COMP.
008200    02 WKS-RECHAZADAS           PIC 9(06) COMP.
008300    02 WKS-SOLICITUDES-CALZADAS PIC 9(06) COMP.
008400    02 WKS-SOLICITUDES-LEIDAS   PIC 9(06) COMP.
008500    02 WKS-CONTADOR-CALCE       PIC 9(03) COMP.
008600    02 WKS-FIN-SYSIN            PIC X(01) VALUE 'N'.
008700       88 FIN-SYSIN                 VALUE 'Y'.
008800    02 WKS-FIN-SOLPAGO          PIC X(01) VALUE 'N'.
008900       88 FIN-SOLPAGO               VALUE 'Y'.
009000    02 WKS-FIN-TRANSAC          PIC X(01) VALUE 'N'.
009100       88 FIN-TRANSAC               VALUE 'Y'.
009200    02 WKS-IND-SOLICITUD        PIC X(01) VALUE 'S'.
009300       88 WKS-SOLICITUD-VALIDA      VALUE 'S'.
009400       88 WKS-SOLICITUD-INVALIDA    VALUE 'N'.
009500    02 FILLER                    PIC X(04) VALUE SPACES.
009600******************************************************************
009700*                    TARJETA DE MANTENIMIENTO                    *
009800******************************************************************
009900 01 WKS-TARJETA-ENTRADA.
010000    02 WKS-ACCION-TARJETA       PIC X(01).
010100       88 WKS-ES-ALTA               VALUE 'A'.
010200       88 WKS-ES-MODIFICACION       VALUE 'M'.
010300    02 WKS-TE-SESION-ID         PIC X(36).
010400    02 WKS-TE-ID                PIC 9(09).
010500    02 WKS-TE-FECHA-LIMITE      PIC X(24).
010600    02 WKS-TE-DESCRIPCION       PIC X(100).
010700    02 WKS-TE-MONTO-CADENA      PIC X(15).
010800    02 WKS-TE-CANTIDAD-REQ      PIC 9(03).
010900    02 FILLER                   PIC X(12).
011000 01 WKS-ENTRADA-CENTINELA REDEFINES WKS-TARJETA-ENTRADA.
011100    02 WKS-EC-MARCA             PIC X(03).
011200       88 WKS-EC-ES-FIN             VALUE 'FIN'.
011300    02 FILLER                   PIC X(177).
011400 01 WKS-TARJETA-DIAGNOSTICO REDEFINES WKS-TARJETA-ENTRADA.
011500    02 WKS-TD-DEPURA            PIC X(80).
011600    02 WKS-TD-DEPURA-R REDEFINES WKS-TD-DEPURA.
011700       03 WKS-TD-DEPURA-SESION  PIC X(36).
011800       03 FILLER                PIC X(44).
011900    02 FILLER                   PIC X(100).
012000******************************************************************
012100*                 AREA DE PASO A SBLNORM                         *
012200******************************************************************
012300 01 WKS-NORM-VARIABLES.
012400    02 WKS-NORM-MODO            PIC X(01) VALUE 'P'.
012500    02 WKS-NORM-CENTAVOS        PIC S9(9) COMP-3.
012600    02 WKS-NORM-RETORNO         PIC 9(02) COMP.
012700    02 WKS-NORM-FECHA-RETORNO   PIC 9(02) COMP.
012800******************************************************************
012900*          AREA DE PRESENTACION PARA LINEA DE REPORTE            *
013000******************************************************************
013100 01 WKS-LINEA-CALCE.
013200    02 WKS-LC-ID                PIC 9(09).
013300    02 WKS-LC-DESCRIPCION       PIC X(40).
013400    02 WKS-LC-MONTO-EDIT        PIC Z(6)9.99.
013500    02 WKS-LC-REQUERIDA         PIC ZZ9.
013600    02 WKS-LC-VINCULADAS        PIC ZZ9.
013700    02 WKS-LC-CUMPLIDA          PIC X(02).
013800    02 FILLER                    PIC X(04) VALUE SPACES.
013900******************************************************************
014000*                      VARIABLES PARA FILESTATUS                 *
014100******************************************************************
014200 01 WKS-FS-STATUS.
014300    02 WKS-STATUS.
014400*      MAESTRO DE SOLICITUDES DE PAGO
014500       04 FS-SOLPAGO            PIC 9(02) VALUE ZEROES.
014600       04 FSE-SOLPAGO.
014700          08 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014800          08 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014900          08 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015000*      MAESTRO DE TRANSACCIONES
015100       04 FS-TRANSAC            PIC 9(02) VALUE ZEROES.
015200       04 FSE-TRANSAC.
015300          08 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015400          08 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015500          08 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015600*      REPORTE DE CALCE DE PAGOS
015700       04 FS-REPCALCE           PIC 9(02) VALUE ZEROES.
015800    02 PROGRAMA                 PIC X(08) VALUE SPACES.
015900    02 ARCHIVO                  PIC X(08) VALUE SPACES.
016000    02 ACCION                   PIC X(10) VALUE SPACES.
016100    02 LLAVE                    PIC X(32) VALUE SPACES.
016200    02 FILLER                    PIC X(04) VALUE SPACES.
016300******************************************************************
016400*                  MAQUETACION REPORTE DE SALIDA                 *
016500******************************************************************
016600 REPORT SECTION.
016700 RD  REPORTE-CALCE
016800     CONTROLS ARE FINAL
016900     LINE LIMIT IS 60
017000     PAGE LIMIT IS 60
017100     HEADING 1
017200     FIRST DETAIL 6
017300     LAST DETAIL 54
017400     FOOTING 56.
017500 01  TYPE IS PH.
017600     02 LINE 1.
017700        03 COLUMN   1            PIC X(22) VALUE
017800           'BANCO INDUSTRIAL, S.A.'.
017900        03 COLUMN  35            PIC X(45) VALUE
018000           'REPORTE DE CALCE DE SOLICITUDES DE PAGO'.
018100        03 COLUMN  97            PIC X(17) VALUE
018200           'S E M I L L E R O'.
018300     02 LINE 2.
018400        03 COLUMN   1            PIC X(25) VALUE
018500           'SBL1C05    01.09062023.R'.
018600        03 COLUMN 101            PIC X(06) VALUE 'PAGINA'.
018700        03 COLUMN 109            PIC Z(05) SOURCE PAGE-COUNTER
018800                                           IN REPORTE-CALCE.
018900     02 LINE 3.
019000        03 COLUMN  01 PIC X(113) VALUE ALL '='.
019100     02 LINE 4.
019200        03 COLUMN  08 PIC X(53) VALUE
019300           "ID SOLICITUD   DESCRIPCION                  MONTO".
019400        03 COLUMN  71 PIC X(34) VALUE
019500           "REQ   VINC   CUMPLIDA".
019600     02 LINE 5.
019700        03 COLUMN  05 PIC X(105) VALUE ALL "=".
019800 01  DETAILLINE TYPE IS DETAIL.
019900     02 LINE IS PLUS 1.
020000        03 COLUMN  08 PIC Z(8)9 SOURCE WKS-LC-ID.
020100        03 COLUMN  22 PIC X(40) SOURCE WKS-LC-DESCRIPCION.
020200        03 COLUMN  64 PIC Z(6)9.99 SOURCE WKS-LC-MONTO-EDIT.
020300        03 COLUMN  78 PIC ZZ9 SOURCE WKS-LC-REQUERIDA.
020400        03 COLUMN  85 PIC ZZ9 SOURCE WKS-LC-VINCULADAS.
020500        03 COLUMN  93 PIC X(02) SOURCE WKS-LC-CUMPLIDA.
020600 01  TYPE IS RF.
020700     02 LINE PLUS 2.
020800        03 COLUMN  26 PIC X(48) VALUE
020900           "ESTA ES LA ULTIMA HOJA DE ESTE REPORTE CONSTA DE".
021000        03 COLUMN  75 PIC Z,ZZZ SOURCE PAGE-COUNTER
021100                                       IN REPORTE-CALCE.
021200        03 COLUMN  81 PIC X(07) VALUE 'PAGINAS'.
021300******************************************************************
021400
021500 PROCEDURE DIVISION.
021600 000-PRINCIPAL SECTION.
021700     PERFORM 100-ABRIR-ARCHIVOS
021800     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
021900        THRU 115-VERIFICAR-INTEGRIDAD-FS-E
022000     PERFORM 200-PROCESAR-SOLICITUDES
022100     PERFORM 300-CALCE-DE-PAGOS
022200     PERFORM 800-ESTADISTICAS
022300     PERFORM 900-CIERRA-ARCHIVOS
022400     STOP RUN.
022500 000-PRINCIPAL-E. EXIT.
022600
022700 100-ABRIR-ARCHIVOS SECTION.
022800     MOVE "SBL1C05" TO PROGRAMA
022900     OPEN I-O    SOLPAGO
023000     OPEN INPUT  TRANSAC
023100     OPEN OUTPUT REPCALCE
023200     INITIATE REPORTE-CALCE.
023300 100-ABRIR-ARCHIVOS-E. EXIT.
023400
023500 110-VERIFICAR-INTEGRIDAD-FS SECTION.
023600     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
023700     IF FS-SOLPAGO NOT EQUAL 0
023800        MOVE 'OPEN'      TO ACCION
023900        MOVE SPACES      TO LLAVE
024000        MOVE 'SOLPAGO ' TO ARCHIVO
024100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
024200                              LLAVE, FS-SOLPAGO, FSE-SOLPAGO
024300        DISPLAY " >>> ERROR AL ABRIR SOLPAGO <<<" UPON CONSOLE
024400        PERFORM 900-CIERRA-ARCHIVOS
024500        MOVE 91 TO RETURN-CODE
024600        GO TO 115-DETIENE-CORRIDA
024700     END-IF.
024800 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
024900
025000 115-VERIFICAR-INTEGRIDAD-FS SECTION.
025100     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
025200     IF FS-TRANSAC NOT EQUAL 0
025300        MOVE 'OPEN'      TO ACCION
025400        MOVE SPACES      TO LLAVE
025500        MOVE 'TRANSAC ' TO ARCHIVO
025600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
025700                              LLAVE, FS-TRANSAC, FSE-TRANSAC
025800        DISPLAY " >>> ERROR AL ABRIR TRANSAC <<<" UPON CONSOLE
025900        PERFORM 900-CIERRA-ARCHIVOS
026000        MOVE 91 TO RETURN-CODE
026100        GO TO 115-DETIENE-CORRIDA
026200     END-IF
026300     GO TO 115-VERIFICAR-INTEGRIDAD-FS-E.
026400 115-DETIENE-CORRIDA.
026500     STOP RUN.
026600 115-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
026700
026800******************************************************************
026900*      MANTENIMIENTO DE SOLICITUDES DE PAGO (SYSIN)              *
027000******************************************************************
027100 200-PROCESAR-SOLICITUDES SECTION.
027200     ACCEPT WKS-TARJETA-ENTRADA FROM SYSIN
027300     PERFORM 210-VALIDAR-CENTINELA
027400        UNTIL FIN-SYSIN.
027500 200-PROCESAR-SOLICITUDES-E. EXIT.
027600
027700 210-VALIDAR-CENTINELA SECTION.
027800     IF WKS-EC-ES-FIN
027900        SET FIN-SYSIN TO TRUE
028000        GO TO 210-VALIDAR-CENTINELA-E
028100     END-IF
028200     ADD 1 TO WKS-TARJETAS-LEIDAS
028300     PERFORM 220-VALIDAR-SOLICITUD
028400     IF WKS-SOLICITUD-VALIDA
028500        PERFORM 240-NORMALIZAR-MONTO
028600        PERFORM 250-GRABAR-SOLICITUD
028700     ELSE
028800        ADD 1 TO WKS-RECHAZADAS
028900     END-IF
029000     ACCEPT WKS-TARJETA-ENTRADA FROM SYSIN.
029100 210-VALIDAR-CENTINELA-E. EXIT.
029200
029300 220-VALIDAR-SOLICITUD SECTION.
029400     SET WKS-SOLICITUD-VALIDA TO TRUE
029500     IF WKS-TE-DESCRIPCION = SPACES OR
029600        WKS-TE-MONTO-CADENA = SPACES OR
029700        WKS-TE-FECHA-LIMITE = SPACES OR
029800        WKS-TE-CANTIDAD-REQ = ZEROS
029900        SET WKS-SOLICITUD-INVALIDA TO TRUE
030000        DISPLAY " >>> SOLICITUD RECHAZADA, CAMPOS INCOMPLETOS"
030100           UPON CONSOLE
030200     END-IF.
030300 220-VALIDAR-SOLICITUD-E. EXIT.
030400
030500 240-NORMALIZAR-MONTO SECTION.
030600     MOVE 'P'                     TO WKS-NORM-MODO
030700     CALL 'SBLNORM' USING WKS-NORM-MODO
030800                          WKS-TE-MONTO-CADENA
030900                          WKS-NORM-CENTAVOS
031000                          WKS-NORM-RETORNO
031100                          WKS-TE-FECHA-LIMITE
031200                          WKS-NORM-FECHA-RETORNO.
031300 240-NORMALIZAR-MONTO-E. EXIT.
031400
031500 250-GRABAR-SOLICITUD SECTION.
031600     MOVE WKS-TE-SESION-ID      TO PR-SESION-ID
031700     MOVE WKS-TE-ID             TO PR-ID
031800     MOVE WKS-TE-FECHA-LIMITE   TO PR-FECHA-LIMITE
031900     MOVE WKS-TE-DESCRIPCION    TO PR-DESCRIPCION
032000     MOVE WKS-NORM-CENTAVOS     TO PR-MONTO-CENTAVOS
032100     MOVE WKS-TE-CANTIDAD-REQ   TO PR-CANTIDAD-REQUERIDA
032200     MOVE 'N'                   TO PR-CUMPLIDA
032300     EVALUATE TRUE
032400        WHEN WKS-ES-ALTA
032500             PERFORM 252-ESCRIBIR-SOLICITUD
032600        WHEN WKS-ES-MODIFICACION
032700             PERFORM 254-REESCRIBIR-SOLICITUD
032800     END-EVALUATE.
032900 250-GRABAR-SOLICITUD-E. EXIT.
033000
033100 252-ESCRIBIR-SOLICITUD SECTION.
033200     WRITE REG-PAGOREQ
033300        INVALID KEY
033400           ADD 1 TO WKS-DUPLICADOS
033500           DISPLAY " >>> SOLICITUD DUPLICADA, NO SE AGREGA <<<"
033600              UPON CONSOLE
033700        NOT INVALID KEY
033800           ADD 1 TO WKS-SOLPAGO-ALTAS
033900     END-WRITE.
034000 252-ESCRIBIR-SOLICITUD-E. EXIT.
034100
034200 254-REESCRIBIR-SOLICITUD SECTION.
034300     REWRITE REG-PAGOREQ
034400        INVALID KEY
034500           ADD 1 TO WKS-RECHAZADAS
034600           DISPLAY " >>> SOLICITUD NO EXISTE, NO SE MODIFICA <<<"
034700              UPON CONSOLE
034800        NOT INVALID KEY
034900           ADD 1 TO WKS-SOLPAGO-CAMBIOS
035000     END-REWRITE.
035100 254-REESCRIBIR-SOLICITUD-E. EXIT.
035200
035300******************************************************************
035400*      CALCE DE SOLICITUDES CONTRA EL MAESTRO TRANSAC            *
035500******************************************************************
035600 300-CALCE-DE-PAGOS SECTION.
035700     MOVE LOW-VALUES TO PR-LLAVE
035800     START SOLPAGO KEY IS >= PR-LLAVE
035900        INVALID KEY SET FIN-SOLPAGO TO TRUE
036000     END-START
036100     IF NOT FIN-SOLPAGO
036200        READ SOLPAGO NEXT RECORD
036300           AT END SET FIN-SOLPAGO TO TRUE
036400        END-READ
036500     END-IF
036600     PERFORM 310-CALZAR-UNA-SOLICITUD UNTIL FIN-SOLPAGO.
036700 300-CALCE-DE-PAGOS-E. EXIT.
036800
036900 310-CALZAR-UNA-SOLICITUD SECTION.
037000     ADD 1 TO WKS-SOLICITUDES-LEIDAS
037100     MOVE ZEROS TO WKS-CONTADOR-CALCE
037200     PERFORM 320-CONTAR-TRANSACCIONES-CALCE
037300     MOVE PR-ID                TO WKS-LC-ID
037400     MOVE PR-DESCRIPCION(1:40) TO WKS-LC-DESCRIPCION
037500     COMPUTE WKS-LC-MONTO-EDIT = PR-MONTO-CENTAVOS / 100
037600     MOVE PR-CANTIDAD-REQUERIDA TO WKS-LC-REQUERIDA
037700     MOVE WKS-CONTADOR-CALCE    TO WKS-LC-VINCULADAS
037800     IF WKS-CONTADOR-CALCE = PR-CANTIDAD-REQUERIDA
037900        MOVE 'SI' TO WKS-LC-CUMPLIDA
038000        ADD 1 TO WKS-SOLICITUDES-CALZADAS
038100     ELSE
038200        MOVE 'NO' TO WKS-LC-CUMPLIDA
038300     END-IF
038400     GENERATE DETAILLINE
038500     READ SOLPAGO NEXT RECORD
038600        AT END SET FIN-SOLPAGO TO TRUE
038700     END-READ.
038800 310-CALZAR-UNA-SOLICITUD-E. EXIT.
038900
039000 320-CONTAR-TRANSACCIONES-CALCE SECTION.
039100     MOVE LOW-VALUES TO TRN-LLAVE
039200     START TRANSAC KEY IS >= TRN-LLAVE
039300        INVALID KEY SET FIN-TRANSAC TO TRUE
039400     END-START
039500     IF NOT FIN-TRANSAC
039600        READ TRANSAC NEXT RECORD
039700           AT END SET FIN-TRANSAC TO TRUE
039800        END-READ
039900     END-IF
040000     PERFORM 330-EVALUAR-UNA-TRANSACCION UNTIL FIN-TRANSAC
040100     SET WKS-FIN-TRANSAC TO FALSE.
040200 320-CONTAR-TRANSACCIONES-CALCE-E. EXIT.
040300
040400 330-EVALUAR-UNA-TRANSACCION SECTION.
040500     IF TRN-SESION-ID = PR-SESION-ID           AND
040600        TRN-MONTO-CENTAVOS = PR-MONTO-CENTAVOS AND
040700        PR-FECHA-LIMITE < TRN-FECHA-HORA
040800        ADD 1 TO WKS-CONTADOR-CALCE
040900     END-IF
041000     READ TRANSAC NEXT RECORD
041100        AT END SET FIN-TRANSAC TO TRUE
041200     END-READ.
041300 330-EVALUAR-UNA-TRANSACCION-E. EXIT.
041400
041500 800-ESTADISTICAS SECTION.
041600     DISPLAY
041700     "**********************************************************"
041800     DISPLAY
041900     "*                   E S T A D I S T I C A S              *"
042000     DISPLAY
042100     "**********************************************************"
042200     DISPLAY
042300     " > TARJETAS SYSIN LEIDAS                 : "
042400     WKS-TARJETAS-LEIDAS
042500     DISPLAY
042600     " > SOLICITUDES DADAS DE ALTA              : "
042700     WKS-SOLPAGO-ALTAS
042800     DISPLAY
042900     " > SOLICITUDES MODIFICADAS                : "
043000     WKS-SOLPAGO-CAMBIOS
043100     DISPLAY
043200     " > SOLICITUDES DUPLICADAS                 : "
043300     WKS-DUPLICADOS
043400     DISPLAY
043500     " > TARJETAS RECHAZADAS                    : "
043600     WKS-RECHAZADAS
043700     DISPLAY
043800     " > SOLICITUDES LEIDAS EN CALCE             : "
043900     WKS-SOLICITUDES-LEIDAS
044000     DISPLAY
044100     " > SOLICITUDES CALZADAS (CUMPLIDA=SI)      : "
044200     WKS-SOLICITUDES-CALZADAS
044300     DISPLAY
044400     "**********************************************************".
044500 800-ESTADISTICAS-E. EXIT.
044600
044700 900-CIERRA-ARCHIVOS SECTION.
044800     TERMINATE REPORTE-CALCE
044900     CLOSE SOLPAGO
045000     CLOSE TRANSAC
045100     CLOSE REPCALCE.
045200 900-CIERRA-ARCHIVOS-E. EXIT.
