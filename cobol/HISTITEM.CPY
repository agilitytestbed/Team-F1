000100******************************************************************
000200* MIEMBRO      : HISTITEM                                       *
000300* APLICACION   : BANCA EN LINEA - SEMILLERO (SBL)                *
000400* DESCRIPCION  : LAYOUT DE SALIDA DEL REPORTE DE HISTORIAL DE    *
000500*              : SALDOS (CANDELAS OHLC+VOLUMEN). NO ES UN        *
000600*              : MAESTRO - SE CALCULA EN MEMORIA EN CADA CORRIDA *
000700*              : DE SBL1C04 Y SE ESCRIBE UNA LINEA POR INTERVALO.*
000800* ARCHIVO      : BALHIST-RPT (PS SECUENCIAL DE SALIDA)           *
000900******************************************************************
001000*   2023-06-10  EEDR  REQ-5507  CREACION DEL MIEMBRO             *
001100*   2023-08-15  EEDR  REQ-5531  SE AGREGA HI-INTERVALO-NO PARA   *
001200*                               NUMERAR LAS CANDELAS 1..COUNT    *
001300******************************************************************
001400 01  REG-HISTITEM.
001500     02  HI-INTERVALO-NO            PIC 9(03).
001600     02  FILLER                     PIC X(02).
001700     02  HI-TIMESTAMP               PIC 9(11).
001800     02  FILLER                     PIC X(02).
001900     02  HI-OPEN-CENTS              PIC S9(9) COMP-3.
002000     02  HI-OPEN-EDIT               PIC -9(7).99.
002100     02  HI-CLOSE-CENTS             PIC S9(9) COMP-3.
002200     02  HI-CLOSE-EDIT              PIC -9(7).99.
002300     02  HI-HIGH-CENTS              PIC S9(9) COMP-3.
002400     02  HI-HIGH-EDIT               PIC -9(7).99.
002500     02  HI-LOW-CENTS               PIC S9(9) COMP-3.
002600     02  HI-LOW-EDIT                PIC -9(7).99.
002700     02  HI-VOLUME-CENTS            PIC S9(9) COMP-3.
002800     02  HI-VOLUME-EDIT             PIC 9(7).99.
002900     02  FILLER                     PIC X(15).
