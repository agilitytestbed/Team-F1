000100******************************************************************
000200* MIEMBRO      : CATRULE                                        *
000300* APLICACION   : BANCA EN LINEA - SEMILLERO (SBL)                *
000400* DESCRIPCION  : LAYOUT DEL MAESTRO DE REGLAS DE CATEGORIA. CADA *
000500*              : REGLA DESCRIBE UN PATRON (DESCRIPCION/IBAN/TIPO)*
000600*              : QUE, AL EMPAREJAR UNA TRANSACCION, LE ASIGNA LA *
000700*              : CATEGORIA INDICADA EN CR-CATEGORIA-ID.          *
000800*              : CAMPO EN BLANCO = COMODIN (EMPAREJA CUALQUIERA) *
000900* ARCHIVO      : CATREGLA  (PS SECUENCIAL)                       *
001000******************************************************************
001100*   2023-06-06  EEDR  REQ-5502  CREACION DEL MIEMBRO             *
001200*   2023-07-12  EEDR  REQ-5519  SE AGREGAN 88 DE COMODIN POR     *
001300*                               CAMPO PARA USO EN LOS MOTORES    *
001400*                               DE CATEGORIZACION (SBL1C01/C03)  *
001500*   2023-09-20  JCHM  REQ-5545  SE AGREGA CR-ESTADISTICAS-USO    *
001600*                               PARA CONTEO DE APLICACIONES      *
001700******************************************************************
001800 01  REG-CATRULE.
001900     02  CR-LLAVE.
002000         03  CR-SESION-ID           PIC X(36).
002100         03  CR-ID-REGLA            PIC 9(09).
002200     02  CR-DESCRIPCION             PIC X(100).
002300         88  CR-DESCRIPCION-COMODIN     VALUE SPACES.
002400     02  CR-IBAN                    PIC X(34).
002500         88  CR-IBAN-COMODIN            VALUE SPACES.
002600     02  CR-TIPO                    PIC X(10).
002700         88  CR-TIPO-COMODIN            VALUE SPACES.
002800     02  CR-CATEGORIA-ID            PIC 9(09).
002900         88  CR-SIN-CATEGORIA           VALUE ZEROS.
003000     02  CR-APLICA-HISTORIAL        PIC X(01).
003100         88  CR-APLICA-A-HISTORIAL      VALUE 'Y'.
003200         88  CR-NO-APLICA-A-HISTORIAL   VALUE 'N'.
003300     02  CR-ESTADISTICAS-USO.
003400         03  CR-VECES-APLICADA      PIC 9(07) COMP-3 VALUE ZEROS.
003500         03  FILLER                 PIC X(05).
003600     02  FILLER                     PIC X(25).
