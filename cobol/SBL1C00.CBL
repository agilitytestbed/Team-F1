000100******************************************************************
000200* FECHA       : 09/06/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BANCA EN LINEA - SEMILLERO (SBL)                 *
000500* PROGRAMA    : SBL1C00, CORRECCION DEL ANTERIOR EDU34009        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LISTADO PAGINADO DEL HISTORIAL DE TRANSACCIONES  *
000800*             : DE UNA SESION. SI DESPLAZAMIENTO=0 Y LIMITE=0 EN *
000900*             : LA TARJETA DE CONTROL, SE LISTAN TODAS LAS       *
001000*             : TRANSACCIONES DE LA SESION SIN PAGINAR.          *
001100* ARCHIVOS    : TRANSAC=C, REPTRANS=A                            *
001200* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001300******************************************************************
001400*   2023-06-09  EEDR  REQ-5506  CREACION DEL PROGRAMA            *
001500*   2023-06-22  EEDR  REQ-5507  SE AGREGA VENTANA DE PAGINACION  *
001600*                               POR DESPLAZAMIENTO Y LIMITE      *
001700*   2023-08-09  EEDR  REQ-5533  CASO ESPECIAL: DESPLAZAMIENTO=0  *
001800*                               Y LIMITE=0 LISTA TODO SIN PAGINAR*
001900*   2023-09-27  JCHM  REQ-5547  VALIDACION DE TARJETA DE CONTROL *
002000*                               CON DESPLAZAMIENTO NEGATIVO      *
002100*   2024-04-11  JCHM  REQ-5607  CORRECCION: EL CONTADOR DE        *
002200*                               DESPLAZAMIENTO NO SE REINICIABA  *
002300*                               ENTRE CORRIDAS, ACUMULABA MAL    *
002400*   2024-09-15  JCHM  REQ-5665  110-VERIFICAR-INTEGRIDAD-FS NUNCA*
002500*                               REVISABA EL STATUS DE REPMENSA.  *
002600*                               SE AGREGA 115-VERIFICAR-INTEGRI- *
002700*                               DAD-FS Y SE AJUSTA EL PERFORM A  *
002800*                               UN RANGO THRU                    *
002900*   2024-09-30  JCHM  REQ-5674  AUDITORIA DETECTO QUE ESTE        *
003000*                               PROGRAMA LISTABA LA BITACORA DE   *
003100*                               MENSAJES AL USUARIO (MENSAJEU),   *
003200*                               FUERA DEL ALCANCE AUTORIZADO PARA *
003300*                               EL SEMILLERO, MIENTRAS QUE EL     *
003400*                               LISTADO PAGINADO DE TRANSAC DE LA *
003500*                               SESION NUNCA SE HABIA CONSTRUIDO. *
003600*                               SE CONVIERTE EL PROGRAMA PARA QUE *
003700*                               PAGINE TRANSAC EN SU LUGAR; LA    *
003800*                               BITACORA DE MENSAJES QUEDA FUERA  *
003900*                               DE ALCANCE (VER REQ-5674 EN       *
004000*                               BITACORA DE CAMBIOS DEL PROYECTO) *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. SBL1C00.
004400 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION. BANCO INDUSTRIAL, S.A.
004600 DATE-WRITTEN. 09/06/2023.
004700 DATE-COMPILED.
004800 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT TRANSAC  ASSIGN TO TRANSAC
005600            ORGANIZATION  IS INDEXED
005700            ACCESS        IS DYNAMIC
005800            RECORD KEY    IS TRN-LLAVE
005900            FILE STATUS   IS FS-TRANSAC
006000                             FSE-TRANSAC.
006100     SELECT REPTRANS ASSIGN TO SYS012
006200            FILE STATUS   IS FS-REPTRANS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006800******************************************************************
006900 FD TRANSAC.
007000    COPY TRANSAC.
007100 FD REPTRANS
007200    REPORT IS REPORTE-TRANSACCIONES.
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*                CONTADORES, OPERADORES Y CONTROLADORES          *
007700******************************************************************
007800 01 WKS-VARIABLES-TRABAJO.
007900    02 WKS-TRANSAC-LEIDAS       PIC 9(06) COMP.
008000    02 WKS-TRANSAC-SALTADAS     PIC 9(06) COMP.
008100    02 WKS-TRANSAC-LISTADAS     PIC 9(06) COMP.
008200    02 WKS-CONTADOR-VENTANA     PIC 9(06) COMP.
008300    02 WKS-FIN-TRANSAC          PIC X(01) VALUE 'N'.
008400       88 FIN-TRANSAC               VALUE 'Y'.
008500    02 WKS-IND-SIN-PAGINAR      PIC X(01) VALUE 'N'.
008600       88 WKS-LISTA-SIN-PAGINAR     VALUE 'S'.
008700    02 FILLER                    PIC X(04) VALUE SPACES.
008800 77 WKS-ARCHIVOS-VERIFICADOS  PIC 9(01) COMP VALUE ZERO.
008900******************************************************************
009000*                    TARJETA DE CONTROL SYSIN                    *
009100******************************************************************
009200 01 WKS-TARJETA-CONTROL.
009300    02 WKS-TC-SESION-ID         PIC X(36).
009400    02 WKS-TC-DESPLAZAMIENTO    PIC 9(05).
009500    02 WKS-TC-LIMITE            PIC 9(05).
009600    02 FILLER                   PIC X(19).
009700 01 WKS-TARJETA-DIAGNOSTICO REDEFINES WKS-TARJETA-CONTROL.
009800    02 WKS-TD-DEPURA            PIC X(60).
009900    02 FILLER                   PIC X(05).
010000******************************************************************
010100*          DESCOMPOSICION DE FECHA PARA DESPLIEGUE DD/MM/AAAA    *
010200******************************************************************
010300 01 WKS-FECHA-TRABAJO           PIC X(24).
010400 01 WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
010500    02 WKS-FT-ANIO              PIC 9(04).
010600    02 FILLER                   PIC X(01).
010700    02 WKS-FT-MES               PIC 9(02).
010800    02 FILLER                   PIC X(01).
010900    02 WKS-FT-DIA               PIC 9(02).
011000    02 FILLER                   PIC X(14).
011100 01 WKS-FECHA-EDITADA           PIC X(10).
011200******************************************************************
011300*          AREA DE PRESENTACION PARA LINEA DE REPORTE            *
011400******************************************************************
011500 01 WKS-LINEA-TRANSACCION.
011600    02 WKS-LT-ID                PIC 9(09).
011700    02 WKS-LT-TIPO              PIC X(10).
011800    02 WKS-LT-MONTO             PIC Z(7)9.99-.
011900    02 WKS-LT-FECHA             PIC X(10).
012000    02 WKS-LT-CATEGORIA-ID      PIC 9(09).
012100    02 WKS-LT-DESCRIPCION       PIC X(40).
012200    02 FILLER                    PIC X(04) VALUE SPACES.
012300 01 WKS-LINEA-TRANSACCION-R REDEFINES WKS-LINEA-TRANSACCION.
012400    02 WKS-LTR-DEPURA           PIC X(90).
012500******************************************************************
012600*                      VARIABLES PARA FILESTATUS                 *
012700******************************************************************
012800 01 WKS-FS-STATUS.
012900    02 WKS-STATUS.
013000*      MAESTRO DE TRANSACCIONES
013100       04 FS-TRANSAC            PIC 9(02) VALUE ZEROES.
013200       04 FSE-TRANSAC.
013300          08 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013400          08 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013500          08 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013600*      REPORTE DE TRANSACCIONES
013700       04 FS-REPTRANS           PIC 9(02) VALUE ZEROES.
013800    02 PROGRAMA                 PIC X(08) VALUE SPACES.
013900    02 ARCHIVO                  PIC X(08) VALUE SPACES.
014000    02 ACCION                   PIC X(10) VALUE SPACES.
014100    02 LLAVE                    PIC X(32) VALUE SPACES.
014200    02 FILLER                    PIC X(04) VALUE SPACES.
014300******************************************************************
014400*                  MAQUETACION REPORTE DE SALIDA                 *
014500******************************************************************
014600 REPORT SECTION.
014700 RD  REPORTE-TRANSACCIONES
014800     CONTROLS ARE FINAL
014900     LINE LIMIT IS 60
015000     PAGE LIMIT IS 60
015100     HEADING 1
015200     FIRST DETAIL 6
015300     LAST DETAIL 54
015400     FOOTING 56.
015500 01  TYPE IS PH.
015600     02 LINE 1.
015700        03 COLUMN   1            PIC X(22) VALUE
015800           'BANCO INDUSTRIAL, S.A.'.
015900        03 COLUMN  35            PIC X(45) VALUE
016000           'HISTORIAL DE TRANSACCIONES DE LA SESION'.
016100        03 COLUMN  97            PIC X(17) VALUE
016200           'S E M I L L E R O'.
016300     02 LINE 2.
016400        03 COLUMN   1            PIC X(25) VALUE
016500           'SBL1C00    01.09062023.R'.
016600        03 COLUMN 101            PIC X(06) VALUE 'PAGINA'.
016700        03 COLUMN 109            PIC Z(05) SOURCE PAGE-COUNTER
016800                                           IN REPORTE-TRANSACCIONES.
016900     02 LINE 3.
017000        03 COLUMN  01 PIC X(113) VALUE ALL '='.
017100     02 LINE 4.
017200        03 COLUMN  08 PIC X(62) VALUE
017300           "ID TRANSAC   TIPO        MONTO         FECHA   CATEGORIA".
017400        03 COLUMN  72 PIC X(20) VALUE
017500           "DESCRIPCION".
017600     02 LINE 5.
017700        03 COLUMN  05 PIC X(105) VALUE ALL "=".
017800 01  DETAILLINE TYPE IS DETAIL.
017900     02 LINE IS PLUS 1.
018000        03 COLUMN  08 PIC Z(8)9 SOURCE WKS-LT-ID.
018100        03 COLUMN  22 PIC X(10) SOURCE WKS-LT-TIPO.
018200        03 COLUMN  33 PIC X(12) SOURCE WKS-LT-MONTO.
018300        03 COLUMN  48 PIC X(10) SOURCE WKS-LT-FECHA.
018400        03 COLUMN  61 PIC Z(8)9 SOURCE WKS-LT-CATEGORIA-ID.
018500        03 COLUMN  73 PIC X(40) SOURCE WKS-LT-DESCRIPCION.
018600 01  TYPE IS RF.
018700     02 LINE PLUS 2.
018800        03 COLUMN  26 PIC X(48) VALUE
018900           "ESTA ES LA ULTIMA HOJA DE ESTE REPORTE CONSTA DE".
019000        03 COLUMN  75 PIC Z,ZZZ SOURCE PAGE-COUNTER
019100                                       IN REPORTE-TRANSACCIONES.
019200        03 COLUMN  81 PIC X(07) VALUE 'PAGINAS'.
019300******************************************************************
019400
019500 PROCEDURE DIVISION.
019600 000-PRINCIPAL SECTION.
019700     PERFORM 100-ABRIR-ARCHIVOS
019800     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
019900        THRU 115-VERIFICAR-INTEGRIDAD-FS-E
020000     PERFORM 150-LEER-TARJETA-CONTROL
020100     PERFORM 160-CALCULAR-VENTANA
020200     PERFORM 200-LISTAR-TRANSACCIONES
020300     PERFORM 800-ESTADISTICAS
020400     PERFORM 900-CIERRA-ARCHIVOS
020500     STOP RUN.
020600 000-PRINCIPAL-E. EXIT.
020700
020800 100-ABRIR-ARCHIVOS SECTION.
020900     MOVE "SBL1C00" TO PROGRAMA
021000     OPEN INPUT  TRANSAC
021100     OPEN OUTPUT REPTRANS
021200     INITIATE REPORTE-TRANSACCIONES.
021300 100-ABRIR-ARCHIVOS-E. EXIT.
021400
021500 110-VERIFICAR-INTEGRIDAD-FS SECTION.
021600     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
021700     IF FS-TRANSAC NOT EQUAL 0
021800        MOVE 'OPEN'     TO ACCION
021900        MOVE SPACES     TO LLAVE
022000        MOVE 'TRANSAC ' TO ARCHIVO
022100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
022200                              LLAVE, FS-TRANSAC, FSE-TRANSAC
022300        DISPLAY " >>> ERROR AL ABRIR TRANSAC <<<" UPON CONSOLE
022400        PERFORM 900-CIERRA-ARCHIVOS
022500        MOVE 91 TO RETURN-CODE
022600        GO TO 115-DETIENE-CORRIDA
022700     END-IF.
022800 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
022900
023000 115-VERIFICAR-INTEGRIDAD-FS SECTION.
023100     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
023200     IF FS-REPTRANS NOT EQUAL 0
023300        MOVE 'OPEN'      TO ACCION
023400        MOVE SPACES      TO LLAVE
023500        MOVE 'REPTRANS' TO ARCHIVO
023600        DISPLAY " >>> ERROR AL ABRIR REPTRANS <<<" UPON CONSOLE
023700        MOVE 91 TO RETURN-CODE
023800        PERFORM 900-CIERRA-ARCHIVOS
023900        GO TO 115-DETIENE-CORRIDA
024000     END-IF
024100     GO TO 115-VERIFICAR-INTEGRIDAD-FS-E.
024200 115-DETIENE-CORRIDA.
024300     STOP RUN.
024400 115-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
024500
024600 150-LEER-TARJETA-CONTROL SECTION.
024700     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN.
024800 150-LEER-TARJETA-CONTROL-E. EXIT.
024900
025000******************************************************************
025100*   160-CALCULAR-VENTANA: SI DESPLAZAMIENTO=0 Y LIMITE=0 EN LA   *
025200*   TARJETA, EL CASO ES ESPECIAL Y NO SE PAGINA - SE LISTAN      *
025300*   TODAS LAS TRANSACCIONES DE LA SESION.                        *
025400******************************************************************
025500 160-CALCULAR-VENTANA SECTION.
025600     IF WKS-TC-DESPLAZAMIENTO = ZEROS AND
025700        WKS-TC-LIMITE = ZEROS
025800        SET WKS-LISTA-SIN-PAGINAR TO TRUE
025900     ELSE
026000        SET WKS-LISTA-SIN-PAGINAR TO FALSE
026100     END-IF.
026200 160-CALCULAR-VENTANA-E. EXIT.
026300
026400******************************************************************
026500*      BARRIDO DE LA SESION Y APLICACION DE LA VENTANA           *
026600******************************************************************
026700 200-LISTAR-TRANSACCIONES SECTION.
026800     MOVE WKS-TC-SESION-ID TO TRN-SESION-ID
026900     MOVE ZEROS            TO TRN-ID
027000     START TRANSAC KEY IS >= TRN-LLAVE
027100        INVALID KEY SET FIN-TRANSAC TO TRUE
027200     END-START
027300     IF NOT FIN-TRANSAC
027400        READ TRANSAC NEXT RECORD
027500           AT END SET FIN-TRANSAC TO TRUE
027600        END-READ
027700     END-IF
027800     PERFORM 210-EVALUAR-UNA-TRANSACCION UNTIL FIN-TRANSAC.
027900 200-LISTAR-TRANSACCIONES-E. EXIT.
028000
028100 210-EVALUAR-UNA-TRANSACCION SECTION.
028200     IF TRN-SESION-ID NOT = WKS-TC-SESION-ID
028300        SET FIN-TRANSAC TO TRUE
028400        GO TO 210-EVALUAR-UNA-TRANSACCION-E
028500     END-IF
028600     ADD 1 TO WKS-TRANSAC-LEIDAS
028700     EVALUATE TRUE
028800        WHEN WKS-LISTA-SIN-PAGINAR
028900             PERFORM 220-EMITIR-UNA-TRANSACCION
029000        WHEN WKS-CONTADOR-VENTANA < WKS-TC-DESPLAZAMIENTO
029100             ADD 1 TO WKS-CONTADOR-VENTANA
029200             ADD 1 TO WKS-TRANSAC-SALTADAS
029300        WHEN WKS-TRANSAC-LISTADAS < WKS-TC-LIMITE
029400             PERFORM 220-EMITIR-UNA-TRANSACCION
029500        WHEN OTHER
029600             SET FIN-TRANSAC TO TRUE
029700     END-EVALUATE
029800     IF NOT FIN-TRANSAC
029900        READ TRANSAC NEXT RECORD
030000           AT END SET FIN-TRANSAC TO TRUE
030100        END-READ
030200     END-IF.
030300 210-EVALUAR-UNA-TRANSACCION-E. EXIT.
030400
030500 220-EMITIR-UNA-TRANSACCION SECTION.
030600     MOVE TRN-FECHA-HORA TO WKS-FECHA-TRABAJO
030700     STRING WKS-FT-DIA  DELIMITED BY SIZE '/'  DELIMITED BY SIZE
030800            WKS-FT-MES  DELIMITED BY SIZE '/'  DELIMITED BY SIZE
030900            WKS-FT-ANIO DELIMITED BY SIZE
031000            INTO WKS-FECHA-EDITADA
031100     END-STRING
031200     MOVE TRN-ID            TO WKS-LT-ID
031300     MOVE TRN-TIPO          TO WKS-LT-TIPO
031400     MOVE TRN-MONTO-CENTAVOS TO WKS-LT-MONTO
031500     MOVE WKS-FECHA-EDITADA TO WKS-LT-FECHA
031600     MOVE TRN-CATEGORIA-ID  TO WKS-LT-CATEGORIA-ID
031700     MOVE TRN-DESCRIPCION(1:40) TO WKS-LT-DESCRIPCION
031800     IF WKS-TRANSAC-LISTADAS = ZEROS
031900        DISPLAY " > PRIMERA LINEA ARMADA: " WKS-LTR-DEPURA
032000           UPON CONSOLE
032100     END-IF
032200     GENERATE DETAILLINE
032300     ADD 1 TO WKS-TRANSAC-LISTADAS.
032400 220-EMITIR-UNA-TRANSACCION-E. EXIT.
032500
032600 800-ESTADISTICAS SECTION.
032700     DISPLAY
032800     "**********************************************************"
032900     DISPLAY
033000     "*                   E S T A D I S T I C A S              *"
033100     DISPLAY
033200     "**********************************************************"
033300     DISPLAY
033400     " > TRANSACCIONES LEIDAS DE LA SESION     : "
033500     WKS-TRANSAC-LEIDAS
033600     DISPLAY
033700     " > TRANSACCIONES SALTADAS POR DESPLAZ.   : "
033800     WKS-TRANSAC-SALTADAS
033900     DISPLAY
034000     " > TRANSACCIONES LISTADAS EN EL REPORTE  : "
034100     WKS-TRANSAC-LISTADAS
034200     DISPLAY
034300     "**********************************************************".
034400 800-ESTADISTICAS-E. EXIT.
034500
034600 900-CIERRA-ARCHIVOS SECTION.
034700     TERMINATE REPORTE-TRANSACCIONES
034800     CLOSE TRANSAC
034900     CLOSE REPTRANS.
035000 900-CIERRA-ARCHIVOS-E. EXIT.
