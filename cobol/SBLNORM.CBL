000100******************************************************************
000200* FECHA       : 05/06/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* INSTALACION : DATA-CENTRO S.A. - BANCO INDUSTRIAL, S.A.        *
000500* APLICACION  : BANCA EN LINEA - SEMILLERO (SBL)                 *
000600* PROGRAMA    : SBLNORM                                          *
000700* TIPO        : BATCH - SUBRUTINA (CALLABLE)                     *
000800* DESCRIPCION : NORMALIZA MONTOS RECIBIDOS EN CADENA DECIMAL A   *
000900*             : CENTAVOS ENTEROS, CON DOS REGLAS DISTINTAS SEGUN *
001000*             : EL TIPO DE REGISTRO QUE INVOCA (TRANSACCION O    *
001100*             : SOLICITUD DE PAGO), Y RECONVIERTE CENTAVOS A     *
001200*             : DECIMAL PARA DESPLIEGUE. TAMBIEN VALIDA FECHAS   *
001300*             : EN FORMATO FIJO AAAA-MM-DDTHH:MM:SS.SSSZ.        *
001400* ARCHIVOS    : NO APLICA (SUBRUTINA DE CALCULO EN MEMORIA)      *
001500* PROGRAMA(S) : LLAMADA POR SBL1C01, SBL1C05                     *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 240115                                           *
001800******************************************************************
001900*              R E G I S T R O   D E   C A M B I O S             *
002000******************************************************************
002100*   2023-06-05  EEDR  REQ-5510  CREACION DEL PROGRAMA - REGLA DE *
002200*                               NORMALIZACION DE TRANSACCION     *
002300*   2023-06-19  EEDR  REQ-5511  SE AGREGA REGLA DE NORMALIZACION *
002400*                               DE SOLICITUD DE PAGO (DISTINTA   *
002500*                               DE LA REGLA DE TRANSACCION)      *
002600*   2023-07-02  EEDR  REQ-5512  SE AGREGA VALIDACION DE FECHA Y  *
002700*                               DE TIPO DEPOSITO/RETIRO          *
002800*   2023-09-14  JCHM  REQ-5548  SE AGREGA VALIDACION DE MONTO NO *
002900*                               CERO PARA SOLICITUDES DE PAGO    *
003000*   2024-02-27  JCHM  REQ-5601  CORRECCION MENOR DE COMENTARIOS  *
003100*   2024-09-16  JCHM  REQ-5672  SE DIVIDE 400-VALIDAR-FECHA EN   *
003200*                               DOS SECCIONES (THRU) - MES SE    *
003300*                               VALIDA APARTE DE DIA/ANIO        *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.                     SBLNORM.
003700 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
003800 INSTALLATION.                   DATA-CENTRO S.A.
003900 DATE-WRITTEN.                   05/06/2023.
004000 DATE-COMPILED.
004100 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500      UPSI-0 IS WS-REGLA-TRANSAC ON  STATUS IS ES-TRANSACCION
004600                                 OFF STATUS IS ES-SOLICITUD
004700      UPSI-1 IS WS-VALIDA-FECHA  ON  STATUS IS FECHA-VALIDA-SW
004800                                 OFF STATUS IS FECHA-INVALIDA-SW.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*                CAMPOS DE TRABAJO DEL NORMALIZADOR               *
005300******************************************************************
005400 77 WKS-LLAMADAS-NORMALIZADOR    PIC 9(04) COMP VALUE ZEROS.
005500 01 WKS-CAMPOS-DE-TRABAJO.
005600    02 WKS-NOMBRE-PROGRAMA        PIC X(08) VALUE "SBLNORM".
005700    02 WKS-INDICE                 PIC 9(02) COMP VALUE ZEROS.
005800    02 WKS-LONGITUD-MONTO         PIC 9(02) COMP VALUE ZEROS.
005900    02 WKS-POSICION-PUNTO         PIC 9(02) COMP VALUE ZEROS.
006000    02 WKS-TIENE-PUNTO            PIC X(01) VALUE 'N'.
006100       88 MONTO-TIENE-PUNTO           VALUE 'Y'.
006200       88 MONTO-SIN-PUNTO             VALUE 'N'.
006300    02 FILLER                    PIC X(04) VALUE SPACES.
006400******************************************************************
006500*      AREA DE TRABAJO PARA DESPOJAR EL PUNTO DECIMAL DE LA      *
006600*      CADENA DE ENTRADA (REGLA DE TRANSACCION Y DE SOLICITUD)   *
006700******************************************************************
006800 01 WKS-MONTO-ENTRADA              PIC X(15) VALUE SPACES.
006900 01 WKS-MONTO-ENTRADA-R REDEFINES WKS-MONTO-ENTRADA.
007000    02 WKS-MONTO-CARACTER          PIC X(01) OCCURS 15 TIMES.
007100 01 WKS-MONTO-SIN-PUNTO            PIC X(15) VALUE SPACES.
007200 01 WKS-MONTO-SIN-PUNTO-R REDEFINES WKS-MONTO-SIN-PUNTO.
007300    02 WKS-DIGITO-SALIDA           PIC X(01) OCCURS 15 TIMES.
007400 01 WKS-INDICE-SALIDA               PIC 9(02) COMP VALUE ZEROS.
007500 01 WKS-MONTO-NUMERICO              PIC 9(11) VALUE ZEROS.
007600******************************************************************
007700*          AREA DE TRABAJO PARA VALIDACION DE FECHA FIJA         *
007800*          AAAA-MM-DDTHH:MM:SS.SSSZ  (24 POSICIONES)             *
007900******************************************************************
008000 01 WKS-FECHA-ENTRADA              PIC X(24) VALUE SPACES.
008100 01 WKS-FECHA-ENTRADA-R REDEFINES WKS-FECHA-ENTRADA.
008200    02 WKS-ANIO-VALIDAR            PIC 9(04).
008300    02 FILLER                      PIC X(01).
008400    02 WKS-MES-VALIDAR             PIC 9(02).
008500    02 FILLER                      PIC X(01).
008600    02 WKS-DIA-VALIDAR             PIC 9(02).
008700    02 FILLER                      PIC X(13).
008800 01 WKS-DECIMAL-SALIDA             PIC -9(9)V99.
008900 LINKAGE SECTION.
009000 01 LK-MODO-NORMALIZACION          PIC X(01).
009100    88 LK-MODO-TRANSACCION             VALUE 'T'.
009200    88 LK-MODO-SOLICITUD               VALUE 'P'.
009300 01 LK-MONTO-CADENA                PIC X(15).
009400 01 LK-MONTO-CENTAVOS              PIC S9(9) COMP-3.
009500 01 LK-CODIGO-RETORNO              PIC 9(02) COMP.
009600    88 LK-NORMALIZACION-OK             VALUE 00.
009700    88 LK-MONTO-INVALIDO               VALUE 90.
009800 01 LK-FECHA-CADENA                PIC X(24).
009900 01 LK-FECHA-CODIGO-RETORNO        PIC 9(02) COMP.
010000    88 LK-FECHA-OK                     VALUE 00.
010100    88 LK-FECHA-MAL-FORMADA            VALUE 91.
010200******************************************************************
010300 PROCEDURE DIVISION USING LK-MODO-NORMALIZACION LK-MONTO-CADENA
010400                          LK-MONTO-CENTAVOS     LK-CODIGO-RETORNO
010500                          LK-FECHA-CADENA
010600                          LK-FECHA-CODIGO-RETORNO.
010700 000-MAIN SECTION.
010800     ADD 1 TO WKS-LLAMADAS-NORMALIZADOR
010900     MOVE 00 TO LK-CODIGO-RETORNO
011000     MOVE 00 TO LK-FECHA-CODIGO-RETORNO
011100     IF LK-MONTO-CADENA NOT = SPACES
011200        IF LK-MODO-TRANSACCION
011300           PERFORM 200-NORMALIZAR-TRANSACCION
011400        ELSE
011500           PERFORM 300-NORMALIZAR-SOLICITUD
011600        END-IF
011700     END-IF
011800     IF LK-FECHA-CADENA NOT = SPACES
011900        PERFORM 400-VALIDAR-FECHA THRU 405-VALIDAR-FECHA-E
012000     END-IF
012100     GOBACK.
012200 000-MAIN-E. EXIT.
012300
012400******************************************************************
012500*  REGLA TRANSACCION: SIEMPRE SE DESPOJA EL PUNTO DECIMAL DE LA  *
012600*  CADENA TEXTUALMENTE ("12.34" = 1234, PERO "12.3" = 123, NO    *
012700*  1230) - NUNCA SE MULTIPLICA POR 100                          *
012800******************************************************************
012900 200-NORMALIZAR-TRANSACCION SECTION.
013000     MOVE LK-MONTO-CADENA TO WKS-MONTO-ENTRADA
013100     PERFORM 250-DESPOJAR-PUNTO
013200     MOVE WKS-MONTO-NUMERICO TO LK-MONTO-CENTAVOS.
013300 200-NORMALIZAR-TRANSACCION-E. EXIT.
013400
013500******************************************************************
013600*  REGLA SOLICITUD DE PAGO: SI LA CADENA CONTIENE PUNTO, MISMA   *
013700*  REGLA QUE TRANSACCION (DESPOJAR); SI NO CONTIENE PUNTO, SE    *
013800*  MULTIPLICA EL VALOR ENTERO POR 100 - SON DOS REGLAS DISTINTAS*
013900******************************************************************
014000 300-NORMALIZAR-SOLICITUD SECTION.
014100     MOVE LK-MONTO-CADENA TO WKS-MONTO-ENTRADA
014200     MOVE 'N' TO WKS-TIENE-PUNTO
014300     PERFORM 310-BUSCAR-PUNTO VARYING WKS-INDICE FROM 1 BY 1
014400             UNTIL WKS-INDICE > 15
014500     IF MONTO-TIENE-PUNTO
014600        PERFORM 250-DESPOJAR-PUNTO
014700        MOVE WKS-MONTO-NUMERICO TO LK-MONTO-CENTAVOS
014800     ELSE
014900        PERFORM 320-CONVERTIR-SIN-PUNTO
015000     END-IF.
015100 300-NORMALIZAR-SOLICITUD-E. EXIT.
015200
015300 310-BUSCAR-PUNTO SECTION.
015400     IF WKS-MONTO-CARACTER(WKS-INDICE) = '.'
015500        MOVE 'Y' TO WKS-TIENE-PUNTO
015600     END-IF.
015700 310-BUSCAR-PUNTO-E. EXIT.
015800
015900******************************************************************
016000*  SIN PUNTO DECIMAL: EL VALOR ENTERO SE MULTIPLICA POR 100      *
016100******************************************************************
016200 320-CONVERTIR-SIN-PUNTO SECTION.
016300     MOVE WKS-MONTO-ENTRADA TO WKS-MONTO-NUMERICO
016400     IF WKS-MONTO-NUMERICO = ZEROS
016500        SET LK-MONTO-INVALIDO TO TRUE
016600     ELSE
016700        COMPUTE LK-MONTO-CENTAVOS = WKS-MONTO-NUMERICO * 100
016800     END-IF.
016900 320-CONVERTIR-SIN-PUNTO-E. EXIT.
017000
017100******************************************************************
017200*  PARRAFO COMPARTIDO: RECORRE CARACTER POR CARACTER Y COPIA     *
017300*  TODO MENOS EL PUNTO A LA CADENA DE SALIDA, LUEGO CONVIERTE    *
017400******************************************************************
017500 250-DESPOJAR-PUNTO SECTION.
017600     MOVE SPACES TO WKS-MONTO-SIN-PUNTO
017700     MOVE 0      TO WKS-INDICE-SALIDA
017800     PERFORM 255-COPIAR-CARACTER VARYING WKS-INDICE FROM 1 BY 1
017900             UNTIL WKS-INDICE > 15
018000     IF WKS-INDICE-SALIDA = 0
018100        SET LK-MONTO-INVALIDO TO TRUE
018200        MOVE 0 TO WKS-MONTO-NUMERICO
018300     ELSE
018400        MOVE WKS-MONTO-SIN-PUNTO TO WKS-MONTO-NUMERICO
018500     END-IF.
018600 250-DESPOJAR-PUNTO-E. EXIT.
018700
018800 255-COPIAR-CARACTER SECTION.
018900     IF WKS-MONTO-CARACTER(WKS-INDICE) NOT = '.' AND
019000        WKS-MONTO-CARACTER(WKS-INDICE) NOT = SPACES
019100        ADD 1 TO WKS-INDICE-SALIDA
019200        MOVE WKS-MONTO-CARACTER(WKS-INDICE)
019300          TO WKS-DIGITO-SALIDA(WKS-INDICE-SALIDA)
019400     END-IF.
019500 255-COPIAR-CARACTER-E. EXIT.
019600
019700******************************************************************
019800*  VALIDACION DE FECHA: FORMATO FIJO, SOLO SE VERIFICAN RANGOS   *
019900*  NUMERICOS DE ANIO/MES/DIA - NO SE CALCULA DIA DE LA SEMANA    *
020000******************************************************************
020100 400-VALIDAR-FECHA SECTION.
020200     MOVE LK-FECHA-CADENA TO WKS-FECHA-ENTRADA
020300     SET FECHA-VALIDA-SW TO TRUE
020400     IF WKS-MES-VALIDAR < 1 OR WKS-MES-VALIDAR > 12
020500        SET LK-FECHA-MAL-FORMADA TO TRUE
020600        GO TO 400-VALIDAR-FECHA-E
020700     END-IF.
020800 400-VALIDAR-FECHA-E. EXIT.
020900
021000 405-VALIDAR-FECHA SECTION.
021100     IF WKS-DIA-VALIDAR < 1 OR WKS-DIA-VALIDAR > 31
021200        SET LK-FECHA-MAL-FORMADA TO TRUE
021300        GO TO 405-VALIDAR-FECHA-E
021400     END-IF
021500     IF WKS-ANIO-VALIDAR < 1900
021600        SET LK-FECHA-MAL-FORMADA TO TRUE
021700     END-IF.
021800 405-VALIDAR-FECHA-E. EXIT.
