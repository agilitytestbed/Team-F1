000100******************************************************************
000200* MIEMBRO      : TRANSAC                                        *
000300* APLICACION   : BANCA EN LINEA - SEMILLERO (SBL)                *
000400* DESCRIPCION  : LAYOUT DEL MAESTRO DE TRANSACCIONES DE SESION,  *
000500*              : UN REGISTRO POR MOVIMIENTO (DEPOSITO O RETIRO)  *
000600*              : REGISTRADO POR EL CLIENTE DESDE LA BILLETERA.   *
000700* ARCHIVO      : TRANSAC   (PS SECUENCIAL)                       *
000800******************************************************************
000900*   2023-06-05  EEDR  REQ-5501  CREACION DEL MIEMBRO             *
001000*   2023-07-11  EEDR  REQ-5518  SE AGREGA REDEFINE DE FECHA PARA *
001100*                               USO DEL AGREGADOR DE HISTORIAL   *
001200*   2023-09-19  JCHM  REQ-5544  SE AGREGA FILLER DE EXPANSION    *
001300*                               PARA FUTUROS INDICADORES         *
001400******************************************************************
001500 01  REG-TRANSAC.
001600     02  TRN-LLAVE.
001700         03  TRN-SESION-ID          PIC X(36).
001800         03  TRN-ID                 PIC 9(09).
001900     02  TRN-FECHA-HORA             PIC X(24).
002000     02  TRN-FECHA-R REDEFINES TRN-FECHA-HORA.
002100         03  TRN-ANIO               PIC 9(04).
002200         03  FILLER                 PIC X(01).
002300         03  TRN-MES                PIC 9(02).
002400         03  FILLER                 PIC X(01).
002500         03  TRN-DIA                PIC 9(02).
002600         03  FILLER                 PIC X(01).
002700         03  TRN-HORA               PIC 9(02).
002800         03  FILLER                 PIC X(01).
002900         03  TRN-MINUTO             PIC 9(02).
003000         03  FILLER                 PIC X(01).
003100         03  TRN-SEGUNDO            PIC 9(02).
003200         03  FILLER                 PIC X(06).
003300     02  TRN-MONTO-CENTAVOS         PIC S9(9) COMP-3.
003400     02  TRN-DESCRIPCION            PIC X(100).
003500     02  TRN-IBAN-EXTERNO           PIC X(34).
003600     02  TRN-TIPO                   PIC X(10).
003700         88  TRN-ES-DEPOSITO            VALUE 'deposit'.
003800         88  TRN-ES-RETIRO              VALUE 'withdrawal'.
003900     02  TRN-CATEGORIA-ID           PIC 9(09).
004000         88  TRN-SIN-CATEGORIA          VALUE ZEROS.
004100     02  TRN-INDICADORES.
004200         03  TRN-IND-RECATEGORIZADA PIC X(01) VALUE 'N'.
004300             88  TRN-FUE-RECATEGORIZADA VALUE 'Y'.
004400         03  FILLER                 PIC X(09).
004500     02  FILLER                     PIC X(20).
