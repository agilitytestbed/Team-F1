000100******************************************************************
000200* FECHA       : 08/06/2023                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BANCA EN LINEA - SEMILLERO (SBL)                 *
000500* PROGRAMA    : SBL1C06, CORRECCION DEL ANTERIOR SBL1C006        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ALTA DE METAS DE AHORRO. EL SALDO INICIAL SIEMPRE*
000800*             : ES CERO Y LA FECHA DE LA META SE TOMA DE LA      *
000900*             : TRANSACCION MAS RECIENTE DE TODO EL ARCHIVO      *
001000*             : TRANSAC, SIN IMPORTAR LA SESION DE LA META NUEVA.*
001100*             : CRITERIO RATIFICADO POR AUDITORIA DE PRODUCTOS.  *
001200* ARCHIVOS    : TRANSAC=C, METAHORRO=A                           *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*   2023-06-08  EEDR  REQ-5505  CREACION DEL PROGRAMA            *
001600*   2023-06-30  EEDR  REQ-5512  SE AGREGA VALIDACION DE CAMPOS   *
001700*                               OBLIGATORIOS ANTES DEL ALTA      *
001800*   2023-08-02  EEDR  REQ-5530  SE DEJA CONSTANCIA QUE LA         *
001900*                               BUSQUEDA DE LA ULTIMA TRANSACCION*
002000*                               NO SE FILTRA POR SESION, POR     *
002100*                               DECISION RATIFICADA EN AUDITORIA *
002200*   2023-09-21  JCHM  REQ-5546  VALIDACION DE MONTO META EN CERO *
002300*   2024-04-04  JCHM  REQ-6091  CORRECCION: EL PROGRAMA COMPARABA*
002400*                               FECHAS COMO CADENA Y FALLABA CON *
002500*                               REGISTROS ANTIGUOS; AHORA USA LA *
002600*                               EPOCA SUSTITUTA NUMERICA         *
002700*   2024-09-16  JCHM  REQ-5671  SE DIVIDE 110-VERIFICAR-INTEGRI- *
002800*                               DAD-FS EN DOS SECCIONES (THRU)   *
002900*                               PARA CHEQUEAR TRANSAC Y          *
003000*                               METAHORRO POR SEPARADO           *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. SBL1C06.
003400 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
003500 INSTALLATION. BANCO INDUSTRIAL, S.A.
003600 DATE-WRITTEN. 08/06/2023.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TRANSAC  ASSIGN TO TRANSAC
004600            ORGANIZATION  IS INDEXED
004700            ACCESS        IS DYNAMIC
004800            RECORD KEY    IS TRN-LLAVE
004900            FILE STATUS   IS FS-TRANSAC
005000                             FSE-TRANSAC.
005100     SELECT METAHORRO ASSIGN TO METAHORRO
005200            FILE STATUS   IS FS-METAHORRO.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
005800******************************************************************
005900 FD TRANSAC.
006000    COPY TRANSAC.
006100 FD METAHORRO.
006200    COPY METAHOR.
006300******************************************************************
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*                CONTADORES, OPERADORES Y CONTROLADORES          *
006700******************************************************************
006800 77 WKS-ARCHIVOS-VERIFICADOS  PIC 9(01) COMP VALUE ZERO.
006900 01 WKS-VARIABLES-TRABAJO.
007000    02 WKS-TARJETAS-LEIDAS      PIC 9(06) COMP.
007100    02 WKS-METAS-ALTAS          PIC 9(06) COMP.
007200    02 WKS-RECHAZADAS           PIC 9(06) COMP.
007300    02 WKS-TRANSAC-BARRIDAS     PIC 9(06) COMP.
007400    02 WKS-FIN-SYSIN            PIC X(01) VALUE 'N'.
007500       88 FIN-SYSIN                 VALUE 'Y'.
007600    02 WKS-FIN-TRANSAC          PIC X(01) VALUE 'N'.
007700       88 FIN-TRANSAC               VALUE 'Y'.
007800    02 WKS-IND-META             PIC X(01) VALUE 'S'.
007900       88 WKS-META-VALIDA           VALUE 'S'.
008000       88 WKS-META-INVALIDA         VALUE 'N'.
008100    02 WKS-IND-HAY-TRANSAC      PIC X(01) VALUE 'N'.
008200       88 WKS-HAY-TRANSACCIONES     VALUE 'S'.
008300    02 FILLER                    PIC X(04) VALUE SPACES.
008400******************************************************************
008500*                    TARJETA DE MANTENIMIENTO                    *
008600******************************************************************
008700 01 WKS-TARJETA-ENTRADA.
008800    02 WKS-TE-SESION-ID         PIC X(36).
008900    02 WKS-TE-ID                PIC 9(09).
009000    02 WKS-TE-NOMBRE            PIC X(50).
009100    02 WKS-TE-MONTO-META        PIC 9(09)V99.
009200    02 WKS-TE-AHORRO-MENSUAL    PIC 9(09)V99.
009300    02 FILLER                   PIC X(65).
009400 01 WKS-ENTRADA-CENTINELA REDEFINES WKS-TARJETA-ENTRADA.
009500    02 WKS-EC-MARCA             PIC X(03).
009600       88 WKS-EC-ES-FIN             VALUE 'FIN'.
009700    02 FILLER                   PIC X(177).
009800 01 WKS-TARJETA-DIAGNOSTICO REDEFINES WKS-TARJETA-ENTRADA.
009900    02 WKS-TD-DEPURA            PIC X(80).
010000    02 FILLER                   PIC X(100).
010100******************************************************************
010200*          EPOCA SUSTITUTA PARA LOCALIZAR LA TRANSACCION         *
010300*          MAS RECIENTE DE TODO EL ARCHIVO (NO SE USA UNA        *
010400*          FUNCION INTRINSECA DE FECHA, SE ARMA POR CALCULO)     *
010500******************************************************************
010600 01 WKS-EPOCAS.
010700    02 WKS-EPOCH-TXN             PIC S9(11) COMP.
010800    02 WKS-EPOCH-MAXIMO          PIC S9(11) COMP VALUE ZEROS.
010900 01 WKS-FECHA-MAS-RECIENTE       PIC X(24) VALUE SPACES.
011000 01 WKS-FECHA-CENTINELA REDEFINES WKS-FECHA-MAS-RECIENTE.
011100    02 WKS-FC-ANIO               PIC 9(04).
011200    02 FILLER                    PIC X(20).
011300******************************************************************
011400*                      VARIABLES PARA FILESTATUS                 *
011500******************************************************************
011600 01 WKS-FS-STATUS.
011700    02 WKS-STATUS.
011800*      MAESTRO DE TRANSACCIONES
011900       04 FS-TRANSAC            PIC 9(02) VALUE ZEROES.
012000       04 FSE-TRANSAC.
012100          08 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
012200          08 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
012300          08 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
012400*      MAESTRO DE METAS DE AHORRO
012500       04 FS-METAHORRO          PIC 9(02) VALUE ZEROES.
012600    02 PROGRAMA                 PIC X(08) VALUE SPACES.
012700    02 ARCHIVO                  PIC X(08) VALUE SPACES.
012800    02 ACCION                   PIC X(10) VALUE SPACES.
012900    02 LLAVE                    PIC X(32) VALUE SPACES.
013000    02 FILLER                    PIC X(04) VALUE SPACES.
013100******************************************************************
013200
013300 PROCEDURE DIVISION.
013400 000-PRINCIPAL SECTION.
013500     PERFORM 100-ABRIR-ARCHIVOS
013600     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
013700        THRU 115-VERIFICAR-INTEGRIDAD-FS-E
013800     PERFORM 200-LOCALIZAR-ULTIMO-MOVIMIENTO
013900     PERFORM 300-PROCESAR-METAS
014000     PERFORM 800-ESTADISTICAS
014100     PERFORM 900-CIERRA-ARCHIVOS
014200     STOP RUN.
014300 000-PRINCIPAL-E. EXIT.
014400
014500 100-ABRIR-ARCHIVOS SECTION.
014600     MOVE "SBL1C06" TO PROGRAMA
014700     OPEN INPUT  TRANSAC
014800     OPEN OUTPUT METAHORRO.
014900 100-ABRIR-ARCHIVOS-E. EXIT.
015000
015100 110-VERIFICAR-INTEGRIDAD-FS SECTION.
015200     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
015300     IF FS-TRANSAC NOT EQUAL 0
015400        MOVE 'OPEN'      TO ACCION
015500        MOVE SPACES      TO LLAVE
015600        MOVE 'TRANSAC ' TO ARCHIVO
015700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
015800                              LLAVE, FS-TRANSAC, FSE-TRANSAC
015900        DISPLAY " >>> ERROR AL ABRIR TRANSAC <<<" UPON CONSOLE
016000        PERFORM 900-CIERRA-ARCHIVOS
016100        MOVE 91 TO RETURN-CODE
016200        GO TO 115-DETIENE-CORRIDA
016300     END-IF.
016400 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
016500
016600 115-VERIFICAR-INTEGRIDAD-FS SECTION.
016700     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
016800     IF FS-METAHORRO NOT EQUAL 0
016900        DISPLAY " >>> ERROR AL ABRIR METAHORRO <<<" UPON CONSOLE
017000        PERFORM 900-CIERRA-ARCHIVOS
017100        MOVE 91 TO RETURN-CODE
017200        GO TO 115-DETIENE-CORRIDA
017300     END-IF
017400     GO TO 115-VERIFICAR-INTEGRIDAD-FS-E.
017500 115-DETIENE-CORRIDA.
017600     STOP RUN.
017700 115-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
017800
017900******************************************************************
018000*   BARRIDO COMPLETO DE TRANSAC PARA LOCALIZAR LA TRANSACCION    *
018100*   MAS RECIENTE DE TODO EL ARCHIVO. NO SE FILTRA POR SESION,    *
018200*   CRITERIO RATIFICADO POR AUDITORIA DE PRODUCTOS (VER          *
018300*   METAHOR.CPY PARA EL DETALLE DE LA DECISION)                  *
018400******************************************************************
018500 200-LOCALIZAR-ULTIMO-MOVIMIENTO SECTION.
018600     MOVE LOW-VALUES TO TRN-LLAVE
018700     START TRANSAC KEY IS >= TRN-LLAVE
018800        INVALID KEY SET FIN-TRANSAC TO TRUE
018900     END-START
019000     IF NOT FIN-TRANSAC
019100        READ TRANSAC NEXT RECORD
019200           AT END SET FIN-TRANSAC TO TRUE
019300        END-READ
019400     END-IF
019500     PERFORM 210-EVALUAR-UNA-TRANSACCION UNTIL FIN-TRANSAC.
019600 200-LOCALIZAR-ULTIMO-MOVIMIENTO-E. EXIT.
019700
019800 210-EVALUAR-UNA-TRANSACCION SECTION.
019900     ADD 1 TO WKS-TRANSAC-BARRIDAS
020000     PERFORM 220-CALCULAR-EPOCH-TXN
020100     IF WKS-EPOCH-TXN > WKS-EPOCH-MAXIMO OR
020200        NOT WKS-HAY-TRANSACCIONES
020300        MOVE WKS-EPOCH-TXN     TO WKS-EPOCH-MAXIMO
020400        MOVE TRN-FECHA-HORA    TO WKS-FECHA-MAS-RECIENTE
020500        SET WKS-HAY-TRANSACCIONES TO TRUE
020600     END-IF
020700     READ TRANSAC NEXT RECORD
020800        AT END SET FIN-TRANSAC TO TRUE
020900     END-READ.
021000 210-EVALUAR-UNA-TRANSACCION-E. EXIT.
021100
021200 220-CALCULAR-EPOCH-TXN SECTION.
021300     COMPUTE WKS-EPOCH-TXN =
021400        ((TRN-ANIO * 372 + TRN-MES * 31 + TRN-DIA) * 86400)
021500         + (TRN-HORA * 3600) + (TRN-MINUTO * 60) + TRN-SEGUNDO.
021600 220-CALCULAR-EPOCH-TXN-E. EXIT.
021700
021800******************************************************************
021900*              ALTA DE METAS DE AHORRO (SYSIN)                   *
022000******************************************************************
022100 300-PROCESAR-METAS SECTION.
022200     ACCEPT WKS-TARJETA-ENTRADA FROM SYSIN
022300     PERFORM 310-VALIDAR-CENTINELA
022400        UNTIL FIN-SYSIN.
022500 300-PROCESAR-METAS-E. EXIT.
022600
022700 310-VALIDAR-CENTINELA SECTION.
022800     IF WKS-EC-ES-FIN
022900        SET FIN-SYSIN TO TRUE
023000        GO TO 310-VALIDAR-CENTINELA-E
023100     END-IF
023200     ADD 1 TO WKS-TARJETAS-LEIDAS
023300     PERFORM 320-VALIDAR-META
023400     IF WKS-META-VALIDA
023500        PERFORM 330-ARMAR-Y-ESCRIBIR-META
023600     ELSE
023700        ADD 1 TO WKS-RECHAZADAS
023800     END-IF
023900     ACCEPT WKS-TARJETA-ENTRADA FROM SYSIN.
024000 310-VALIDAR-CENTINELA-E. EXIT.
024100
024200 320-VALIDAR-META SECTION.
024300     SET WKS-META-VALIDA TO TRUE
024400     IF WKS-TE-NOMBRE = SPACES        OR
024500        WKS-TE-MONTO-META = ZEROS     OR
024600        WKS-TE-AHORRO-MENSUAL = ZEROS
024700        SET WKS-META-INVALIDA TO TRUE
024800        DISPLAY " >>> META RECHAZADA, CAMPOS INCOMPLETOS <<<"
024900           UPON CONSOLE
025000     END-IF.
025100 320-VALIDAR-META-E. EXIT.
025200
025300 330-ARMAR-Y-ESCRIBIR-META SECTION.
025400     MOVE WKS-TE-SESION-ID       TO SG-SESION-ID
025500     MOVE WKS-TE-ID              TO SG-ID
025600     MOVE WKS-TE-NOMBRE          TO SG-NOMBRE
025700     COMPUTE SG-MONTO-META-CENTAVOS =
025800        WKS-TE-MONTO-META * 100
025900     COMPUTE SG-AHORRO-MENSUAL-CENTAVOS =
026000        WKS-TE-AHORRO-MENSUAL * 100
026100     MOVE ZEROS                  TO SG-SALDO-CENTAVOS
026200     IF WKS-HAY-TRANSACCIONES
026300        MOVE WKS-FECHA-MAS-RECIENTE TO SG-FECHA
026400     ELSE
026500        MOVE SPACES TO SG-FECHA
026600     END-IF
026700     WRITE REG-METAHOR
026800        INVALID KEY
026900           ADD 1 TO WKS-RECHAZADAS
027000           DISPLAY " >>> ERROR AL ESCRIBIR LA META <<<"
027100              UPON CONSOLE
027200        NOT INVALID KEY
027300           ADD 1 TO WKS-METAS-ALTAS
027400     END-WRITE.
027500 330-ARMAR-Y-ESCRIBIR-META-E. EXIT.
027600
027700 800-ESTADISTICAS SECTION.
027800     DISPLAY
027900     "**********************************************************"
028000     DISPLAY
028100     "*                   E S T A D I S T I C A S              *"
028200     DISPLAY
028300     "**********************************************************"
028400     DISPLAY
028500     " > TRANSACCIONES BARRIDAS (TODAS LAS SESIONES) : "
028600     WKS-TRANSAC-BARRIDAS
028700     DISPLAY
028800     " > TARJETAS SYSIN LEIDAS                        : "
028900     WKS-TARJETAS-LEIDAS
029000     DISPLAY
029100     " > METAS DADAS DE ALTA                          : "
029200     WKS-METAS-ALTAS
029300     DISPLAY
029400     " > TARJETAS RECHAZADAS                          : "
029500     WKS-RECHAZADAS
029600     DISPLAY
029700     "**********************************************************".
029800 800-ESTADISTICAS-E. EXIT.
029900
030000 900-CIERRA-ARCHIVOS SECTION.
030100     CLOSE TRANSAC
030200     CLOSE METAHORRO.
030300 900-CIERRA-ARCHIVOS-E. EXIT.
