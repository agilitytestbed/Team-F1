000100******************************************************************
000200* MIEMBRO      : CATEGOR                                        *
000300* APLICACION   : BANCA EN LINEA - SEMILLERO (SBL)                *
000400* DESCRIPCION  : LAYOUT DEL MAESTRO DE CATEGORIAS PROPIAS DE     *
000500*              : CADA SESION (P.EJ. "ALIMENTACION", "TRANSPORTE")*
000600*              : USADAS COMO DESTINO DE LAS REGLAS DE CATRULE.   *
000700* ARCHIVO      : CATEGO    (PS SECUENCIAL)                       *
000800******************************************************************
000900*   2023-06-06  EEDR  REQ-5503  CREACION DEL MIEMBRO             *
001000*   2023-09-21  JCHM  REQ-5546  SE AGREGA INDICADOR DE CATEGORIA *
001100*                               EN USO PARA CONTROL DE VALIDACION*
001200******************************************************************
001300 01  REG-CATEGOR.
001400     02  CAT-LLAVE.
001500         03  CAT-SESION-ID          PIC X(36).
001600         03  CAT-ID                 PIC 9(09).
001700     02  CAT-NOMBRE                 PIC X(50).
001800     02  CAT-INDICADORES.
001900         03  CAT-IND-EN-USO         PIC X(01) VALUE 'N'.
002000             88  CAT-EN-USO             VALUE 'Y'.
002100         03  FILLER                 PIC X(09).
002200     02  FILLER                     PIC X(30).
