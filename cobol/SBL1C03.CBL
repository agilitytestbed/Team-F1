000100******************************************************************
000200* FECHA       : 08/06/2023                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* INSTALACION : DATA-CENTRO S.A. - BANCO INDUSTRIAL, S.A.        *
000500* APLICACION  : BANCA EN LINEA - SEMILLERO (SBL)                 *
000600* PROGRAMA    : SBL1C03                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : RECIBE POR PARAMETRO (USING) EL PATRON DE UNA    *
000900*             : REGLA DE CATEGORIA YA GRABADA (SESION/DESCRIP-   *
001000*             : CION/IBAN/TIPO/CATEGORIA) Y BARRE EL MAESTRO     *
001100*             : TRANSAC DE ESA SESION APLICANDO ESA REGLA A CADA *
001200*             : TRANSACCION QUE COINCIDA. ES EL MOTOR DE         *
001300*             : APLICACION RETROACTIVA - SE INVOCA DESDE SBL1C02 *
001400*             : CADA VEZ QUE SE GRABA UNA REGLA CON APLICA-      *
001500*             : HISTORIAL='Y'.                                   *
001600* ARCHIVOS    : TRANSAC=A                                        *
001700* ACCION (ES) : A=ACTUALIZA                                      *
001800* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED, LLAMADO   *
001900*             : POR SBL1C02 CON USING                            *
002000* INSTALADO   : DD/MM/AAAA                                       *
002100* BPM/RATIONAL: 240117                                           *
002200******************************************************************
002300*              R E G I S T R O   D E   C A M B I O S             *
002400******************************************************************
002500*   2023-06-08  PEDR  REQ-5521  CREACION DEL PROGRAMA            *
002600*   2023-06-25  PEDR  REQ-5522  SE AGREGA CARGA DE TABLA DE      *
002700*                               REGLAS ORDENADA ASCENDENTE POR   *
002800*                               ID (IGUAL PATRON QUE SBL1C01)    *
002900*   2023-08-04  EEDR  REQ-5532  SE HABILITA COMO CALLABLE PARA   *
003000*                               QUE SBL1C02 LO INVOQUE           *
003100*   2023-09-26  JCHM  REQ-5543  SE AGREGA INDICADOR DE           *
003200*                               RECATEGORIZADA EN TRN-INDICADORES*
003300*   2024-03-13  JCHM  REQ-5604  SE CORRIGE REWRITE PARA SOLO     *
003400*                               ESCRIBIR CUANDO LA CATEGORIA     *
003500*                               REALMENTE CAMBIA (AHORRO DE I/O) *
003600*   2024-07-30  JCHM  REQ-5649  SE AGREGA BITACORA POR CONSOLA   *
003700*                               DE CADA RECATEGORIZACION PARA    *
003800*                               AUDITORIA                        *
003900*   2024-09-11  JCHM  REQ-5662  EL BARRIDO RECATEGORIZABA CONTRA *
004000*                               REGLAS DE CUALQUIER SESION; SE   *
004100*                               AGREGA CR-SESION-ID A LA TABLA Y *
004200*                               SE FILTRA 350-BUSCAR-REGLA POR   *
004300*                               LA SESION DE LA TRANSACCION      *
004400*   2024-09-16  JCHM  REQ-5668  SE DIVIDE 110-VERIFICAR-FS EN    *
004500*                               DOS SECCIONES (THRU) PARA        *
004600*                               CHEQUEAR CATREGLA Y TRANSAC POR  *
004700*                               SEPARADO                         *
004800*   2024-09-23  JCHM  REQ-5673  AUDITORIA: EL BARRIDO RECARGABA   *
004900*                               TODA CATREGLA Y REAPLICABA LA     *
005000*                               TABLA COMPLETA CONTRA TODO        *
005100*                               TRANSAC, PUDIENDO UNA REGLA VIEJA *
005200*                               PISAR LA CATEGORIA QUE LA REGLA    *
005300*                               RECIEN GRABADA DEBIA ASIGNAR. SE   *
005400*                               ELIMINA CATREGLA DE ESTE PROGRAMA *
005500*                               Y SBL1C02 AHORA PASA EL PATRON DE *
005600*                               LA REGLA DISPARADORA POR USING -  *
005700*                               SOLO SE RECATEGORIZA CONTRA ESA   *
005800*                               REGLA, EN SU PROPIA SESION        *
005900******************************************************************
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID.                     SBL1C03.
006200 AUTHOR.                         ERICK RAMIREZ.
006300 INSTALLATION.                   DATA-CENTRO S.A.
006400 DATE-WRITTEN.                   08/06/2023.
006500 DATE-COMPILED.
006600 SECURITY.                       CONFIDENCIAL - USO INTERNO.
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT TRANSAC  ASSIGN TO TRANSAC
007400            ORGANIZATION IS INDEXED
007500            ACCESS       IS DYNAMIC
007600            RECORD KEY   IS TRN-LLAVE
007700            FILE STATUS  IS FS-TRANSAC
007800                             FSE-TRANSAC.
007900 DATA DIVISION.
008000 FILE SECTION.
008100******************************************************************
008200*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
008300******************************************************************
008400 FD TRANSAC.
008500    COPY TRANSAC.
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008900******************************************************************
009000 01 WKS-FS-STATUS.
009100    02 WKS-STATUS.
009200*      MAESTRO DE TRANSACCIONES
009300       04 FS-TRANSAC             PIC 9(02) VALUE ZEROES.
009400       04 FSE-TRANSAC.
009500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009800    02 PROGRAMA                  PIC X(08) VALUE SPACES.
009900    02 ARCHIVO                   PIC X(08) VALUE SPACES.
010000    02 ACCION                    PIC X(10) VALUE SPACES.
010100    02 LLAVE                     PIC X(32) VALUE SPACES.
010200    02 FILLER                    PIC X(04) VALUE SPACES.
010300******************************************************************
010400*              RECURSOS DE TRABAJO Y CONTADORES                  *
010500******************************************************************
010600 77 WKS-ARCHIVOS-VERIFICADOS  PIC 9(01) COMP VALUE ZERO.
010700 01 WKS-VARIABLES-TRABAJO.
010800    02 WKS-FIN-TRANSAC           PIC 9(01) COMP VALUE ZEROS.
010900       88 FIN-TRANSAC                        VALUE 1.
011000    02 WKS-PARAMETRO-INVALIDO    PIC 9(01) COMP VALUE ZEROS.
011100       88 WKS-PARAMETRO-ES-INVALIDO          VALUE 1.
011200    02 WKS-COINCIDE-REGLA        PIC 9(01) COMP VALUE ZEROS.
011300       88 COINCIDE-REGLA                     VALUE 1.
011400    02 WKS-LEIDAS-TRANSAC        PIC 9(06) COMP VALUE ZEROS.
011500    02 WKS-RECATEGORIZADAS       PIC 9(06) COMP VALUE ZEROS.
011600    02 WKS-SIN-COINCIDENCIA      PIC 9(06) COMP VALUE ZEROS.
011700    02 WKS-CATEGORIA-ANTERIOR    PIC 9(09) COMP VALUE ZEROS.
011800    02 FILLER                    PIC X(04) VALUE SPACES.
011900******************************************************************
012000*      VISTA DE DIAGNOSTICO DE LA LLAVE ACTUAL DE TRANSAC        *
012100******************************************************************
012200 01 WKS-LLAVE-EN-PROCESO          PIC X(45) VALUE SPACES.
012300 01 WKS-LLAVE-EN-PROCESO-R REDEFINES WKS-LLAVE-EN-PROCESO.
012400    02 WKS-DIAG-SESION            PIC X(36).
012500    02 WKS-DIAG-ID                PIC X(09).
012600******************************************************************
012700*   BITACORA DE CAMBIO DE CATEGORIA (SE DESPLIEGA POR CONSOLA    *
012800*   CADA VEZ QUE UNA TRANSACCION ES RECATEGORIZADA - AUDITORIA)  *
012900******************************************************************
013000 01 WKS-CAMBIO-CATEGORIA.
013100    02 WKS-CC-SESION-TRN         PIC X(36).
013200    02 WKS-CC-ID-ANTERIOR        PIC 9(09).
013300    02 WKS-CC-ID-NUEVA           PIC 9(09).
013400    02 FILLER                    PIC X(10).
013500 01 WKS-CAMBIO-CATEGORIA-R REDEFINES WKS-CAMBIO-CATEGORIA.
013600    02 WKS-CC-CARACTERES         PIC X(64).
013700******************************************************************
013800*   PATRON DE LA REGLA DISPARADORA, RECIBIDO POR USING DESDE      *
013900*   SBL1C02 - SOLO SE RECATEGORIZA LO QUE COINCIDA CON ESTE       *
014000*   PATRON, DENTRO DE LA MISMA SESION                             *
014100******************************************************************
014200 LINKAGE SECTION.
014300 01 LK-SESION-ID                 PIC X(36).
014400 01 LK-DESCRIPCION               PIC X(100).
014500 01 LK-IBAN                      PIC X(34).
014600 01 LK-TIPO                      PIC X(10).
014700 01 LK-CATEGORIA-ID              PIC 9(09).
014800 01 LK-CATEGORIA-ALFA REDEFINES LK-CATEGORIA-ID.
014900    02 LK-CATEGORIA-ALFA-09      PIC X(09).
015000******************************************************************
015100 PROCEDURE DIVISION USING LK-SESION-ID, LK-DESCRIPCION, LK-IBAN,
015200     LK-TIPO, LK-CATEGORIA-ID.
015300 000-PRINCIPAL SECTION.
015400     PERFORM 100-ABRIR-ARCHIVOS
015500     PERFORM 110-VERIFICAR-FS THRU 115-VERIFICAR-FS-E
015600     PERFORM 300-BARRER-TRANSACCIONES
015700     PERFORM 600-ESTADISTICAS
015800     PERFORM 900-CIERRA-ARCHIVOS
015900     GOBACK.
016000 000-PRINCIPAL-E. EXIT.
016100
016200 100-ABRIR-ARCHIVOS SECTION.
016300     MOVE 'SBL1C03' TO PROGRAMA
016400     OPEN I-O   TRANSAC.
016500 100-ABRIR-ARCHIVOS-E. EXIT.
016600
016700 110-VERIFICAR-FS SECTION.
016800     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
016900     IF FS-TRANSAC NOT EQUAL 0 AND 97
017000        MOVE 'OPEN'    TO ACCION
017100        MOVE SPACES    TO LLAVE
017200        MOVE 'TRANSAC' TO ARCHIVO
017300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017400                              FS-TRANSAC, FSE-TRANSAC
017500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR TRANSAC <<<"
017600                UPON CONSOLE
017700        MOVE 91 TO RETURN-CODE
017800        GO TO 115-DETIENE-CORRIDA
017900     END-IF.
018000 110-VERIFICAR-FS-E. EXIT.
018100
018200******************************************************************
018300*  VALIDA QUE EL PATRON RECIBIDO POR USING TRAIGA AL MENOS LA     *
018400*  SESION Y LA CATEGORIA DESTINO - SIN ESTO NO HAY REGLA QUE      *
018500*  APLICAR Y NO TIENE SENTIDO BARRER TRANSAC                      *
018600******************************************************************
018700 115-VERIFICAR-FS SECTION.
018800     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
018900     MOVE 0 TO WKS-PARAMETRO-INVALIDO
019000     IF LK-SESION-ID = SPACES OR LK-CATEGORIA-ID = 0
019100        MOVE 1 TO WKS-PARAMETRO-INVALIDO
019200     END-IF
019300     IF WKS-PARAMETRO-ES-INVALIDO
019400        DISPLAY ">>> PATRON DE REGLA RECIBIDO POR USING INVALIDO, "
019500                "NO SE PUEDE RECATEGORIZAR <<<" UPON CONSOLE
019600        MOVE 92 TO RETURN-CODE
019700        GO TO 115-DETIENE-CORRIDA
019800     END-IF
019900     GO TO 115-VERIFICAR-FS-E.
020000 115-DETIENE-CORRIDA.
020100     PERFORM 900-CIERRA-ARCHIVOS
020200     GOBACK.
020300 115-VERIFICAR-FS-E. EXIT.
020400
020500******************************************************************
020600*  EL MAESTRO TRANSAC ESTA ORDENADO POR SESION/ID, ASI QUE SE     *
020700*  POSICIONA DIRECTAMENTE EN LA SESION DE LA REGLA DISPARADORA Y  *
020800*  SE BARRE SOLO ESA PORCION DEL ARCHIVO - NUNCA SESIONES AJENAS  *
020900******************************************************************
021000 300-BARRER-TRANSACCIONES SECTION.
021100     MOVE LK-SESION-ID TO TRN-SESION-ID
021200     MOVE ZEROS        TO TRN-ID
021300     START TRANSAC KEY IS >= TRN-LLAVE
021400           INVALID KEY SET FIN-TRANSAC TO TRUE
021500     END-START
021600     IF NOT FIN-TRANSAC
021700        READ TRANSAC NEXT RECORD
021800             AT END SET FIN-TRANSAC TO TRUE
021900        END-READ
022000        IF NOT FIN-TRANSAC AND TRN-SESION-ID NOT = LK-SESION-ID
022100           SET FIN-TRANSAC TO TRUE
022200        END-IF
022300     END-IF
022400     PERFORM 310-PROCESAR-UNA-TRANSACCION UNTIL FIN-TRANSAC.
022500 300-BARRER-TRANSACCIONES-E. EXIT.
022600
022700******************************************************************
022800*  APLICA EL PATRON DE LA UNICA REGLA RECIBIDA POR USING - CAMPO  *
022900*  EN BLANCO EN EL PATRON = COMODIN, IGUAL QUE EN SBL1C01/SBL1C02 *
023000******************************************************************
023100 310-PROCESAR-UNA-TRANSACCION SECTION.
023200     ADD 1 TO WKS-LEIDAS-TRANSAC
023300     MOVE TRN-LLAVE TO WKS-LLAVE-EN-PROCESO-R
023400     MOVE TRN-CATEGORIA-ID TO WKS-CATEGORIA-ANTERIOR
023500     MOVE 0 TO WKS-COINCIDE-REGLA
023600     IF (LK-DESCRIPCION = SPACES OR
023700         LK-DESCRIPCION = TRN-DESCRIPCION)            AND
023800        (LK-IBAN        = SPACES OR
023900         LK-IBAN        = TRN-IBAN-EXTERNO)            AND
024000        (LK-TIPO        = SPACES OR
024100         LK-TIPO        = TRN-TIPO)
024200        MOVE LK-CATEGORIA-ID TO TRN-CATEGORIA-ID
024300        MOVE 1 TO WKS-COINCIDE-REGLA
024400     END-IF
024500     IF NOT COINCIDE-REGLA
024600        ADD 1 TO WKS-SIN-COINCIDENCIA
024700        GO TO 310-PROCESAR-UNA-TRANSACCION-SIG
024800     END-IF
024900     IF TRN-CATEGORIA-ID NOT EQUAL WKS-CATEGORIA-ANTERIOR
025000        SET TRN-FUE-RECATEGORIZADA TO TRUE
025100        REWRITE REG-TRANSAC
025200        ADD 1 TO WKS-RECATEGORIZADAS
025300        MOVE TRN-SESION-ID          TO WKS-CC-SESION-TRN
025400        MOVE WKS-CATEGORIA-ANTERIOR TO WKS-CC-ID-ANTERIOR
025500        MOVE TRN-CATEGORIA-ID       TO WKS-CC-ID-NUEVA
025600        DISPLAY " >>> RECATEGORIZADA: " WKS-CC-CARACTERES
025700                UPON CONSOLE
025800     END-IF.
025900 310-PROCESAR-UNA-TRANSACCION-SIG.
026000     READ TRANSAC NEXT RECORD
026100          AT END SET FIN-TRANSAC TO TRUE
026200     END-READ
026300     IF NOT FIN-TRANSAC AND TRN-SESION-ID NOT = LK-SESION-ID
026400        SET FIN-TRANSAC TO TRUE
026500     END-IF.
026600 310-PROCESAR-UNA-TRANSACCION-E. EXIT.
026700
026800 600-ESTADISTICAS SECTION.
026900     DISPLAY "**********************************************"
027000     DISPLAY "*             E S T A D I S T I C A S         *"
027100     DISPLAY "**********************************************"
027200     DISPLAY " > TRANSACCIONES BARRIDAS       : "
027300             WKS-LEIDAS-TRANSAC
027400     DISPLAY " > RECATEGORIZADAS              : "
027500             WKS-RECATEGORIZADAS
027600     DISPLAY " > SIN COINCIDENCIA DE REGLA     : "
027700             WKS-SIN-COINCIDENCIA
027800     DISPLAY "**********************************************".
027900 600-ESTADISTICAS-E. EXIT.
028000
028100 900-CIERRA-ARCHIVOS SECTION.
028200     CLOSE TRANSAC.
028300 900-CIERRA-ARCHIVOS-E. EXIT.
