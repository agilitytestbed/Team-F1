000100******************************************************************
000200* FECHA       : 12/06/2023                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA EN LINEA - SEMILLERO (SBL)                 *
000500* PROGRAMA    : SBL1C04                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL HISTORIAL DE SALDOS EN CANDELAS OHLC MAS *
000800*             : VOLUMEN, RECORRIENDO LAS TRANSACCIONES DE UNA    *
000900*             : SESION HACIA ATRAS EN EL TIEMPO EN INTERVALOS    *
001000*             : DE CALENDARIO FIJOS (HORA/DIA/SEMANA/MES/ANIO).  *
001100*             : ESCRIBE EL ARCHIVO HISTSALDO Y EL REPORTE.       *
001200* ARCHIVOS    : TRANSAC=C, HISTSALDO=A, WORKFILE=SORT            *
001300* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED            *
001400******************************************************************
001500*   2023-06-12  PEDR  REQ-5508  CREACION DEL PROGRAMA            *
001600*   2023-06-29  PEDR  REQ-5509  SE AGREGA ORDENAMIENTO POR SORT  *
001700*                               DESCENDENTE DE TRN-FECHA-HORA    *
001800*   2023-08-15  EEDR  REQ-5531  NUMERACION DE CANDELAS 1..COUNT  *
001900*                               PARA HI-INTERVALO-NO             *
002000*   2023-09-05  JCHM  REQ-5544  VALIDACION DE PARAMETROS DE      *
002100*                               TARJETA DE CONTROL (INTERVALO Y  *
002200*                               CANTIDAD) ANTES DE PROCESAR      *
002300*   2024-03-20  JCHM  REQ-5605  CORRECCION: RELLENO DE CANDELAS  *
002400*                               RESTANTES USABA SALDO ACTUAL EN  *
002500*                               LUGAR DE SALDO INICIAL           *
002600*   2024-07-30  JCHM  REQ-5650  SE LIMITA LA ENTRADA AL SORT A LA*
002700*                               VENTANA DE FECHAS SOLICITADA -   *
002800*                               HISTORIAL FUERA DE VENTANA YA NO *
002900*                               SE PLIEGA EN LA ULTIMA CANDELA    *
003000*   2024-09-16  JCHM  REQ-5669  SE DIVIDE 110-VERIFICAR-INTEGRI-  *
003100*                               DAD-FS EN DOS SECCIONES (THRU)    *
003200*                               PARA CHEQUEAR TRANSAC Y HISTSALDO *
003300*                               POR SEPARADO                      *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. SBL1C04.
003700 AUTHOR. ERICK RAMIREZ.
003800 INSTALLATION. BANCO INDUSTRIAL, S.A.
003900 DATE-WRITTEN. 12/06/2023.
004000 DATE-COMPILED.
004100 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TRANSAC   ASSIGN TO TRANSAC
004900            ORGANIZATION  IS INDEXED
005000            ACCESS        IS DYNAMIC
005100            RECORD KEY    IS TRN-LLAVE
005200            FILE STATUS   IS FS-TRANSAC
005300                             FSE-TRANSAC.
005400     SELECT HISTSALDO ASSIGN TO HISTSALDO
005500            FILE STATUS   IS FS-HISTSALDO.
005600     SELECT REPORTE   ASSIGN TO SYS010
005700            FILE STATUS   IS FS-REPORTE.
005800     SELECT WORKFILE  ASSIGN TO SORTWK1.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200******************************************************************
006300*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
006400******************************************************************
006500 FD TRANSAC.
006600    COPY TRANSAC.
006700 FD HISTSALDO.
006800    COPY HISTITEM.
006900 FD REPORTE
007000    REPORT IS REPORTE-HISTORIAL.
007100 SD WORKFILE.
007200    COPY TRANSAC REPLACING REG-TRANSAC BY WORK-REG.
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*                CONTADORES, OPERADORES Y CONTROLADORES          *
007700******************************************************************
007800 77 WKS-ARCHIVOS-VERIFICADOS  PIC 9(01) COMP VALUE ZERO.
007900 01 WKS-VARIABLES-TRABAJO.
008000    02 WKS-REG-LEIDOS-TRANSAC   PIC 9(06) COMP.
008100    02 WKS-CANDELAS-ESCRITAS    PIC 9(03) COMP.
008200    02 WKS-TRANSAC-DE-SESION    PIC 9(06) COMP.
008300    02 WKS-RECHAZADAS           PIC 9(03) COMP.
008400    02 WKS-CANDELA-ACTUAL       PIC 9(03) COMP.
008500    02 WKS-CANTIDAD-PEDIDA      PIC 9(03) COMP VALUE 1.
008600    02 WKS-FIN-TRANSAC          PIC X(01) VALUE 'N'.
008700       88 FIN-TRANSAC               VALUE 'Y'.
008800    02 WKS-FIN-WORKFILE         PIC X(01) VALUE 'N'.
008900       88 FIN-WORKFILE              VALUE 'Y'.
009000    02 WKS-IND-PARAMETROS       PIC X(01) VALUE 'S'.
009100       88 WKS-PARAMETROS-VALIDOS    VALUE 'S'.
009200       88 WKS-PARAMETROS-INVALIDOS  VALUE 'N'.
009300    02 FILLER                    PIC X(04) VALUE SPACES.
009400******************************************************************
009500*              TARJETA DE CONTROL (SYSIN)                        *
009600******************************************************************
009700 01 WKS-CE-TARJETA-ENTRADA.
009800    02 WKS-CE-SESION-ID         PIC X(36).
009900    02 WKS-CE-INTERVALO         PIC X(05).
010000       88 WKS-CE-ES-HORA            VALUE 'HOUR '.
010100       88 WKS-CE-ES-DIA             VALUE 'DAY  '.
010200       88 WKS-CE-ES-SEMANA          VALUE 'WEEK '.
010300       88 WKS-CE-ES-MES             VALUE 'MONTH'.
010400       88 WKS-CE-ES-ANIO            VALUE 'YEAR '.
010500    02 WKS-CE-CANTIDAD          PIC 9(03).
010600    02 WKS-CE-FECHA-CORRIDA     PIC X(24).
010700    02 FILLER                   PIC X(12).
010800 01 WKS-CE-FECHA-R REDEFINES WKS-CE-TARJETA-ENTRADA.
010900    02 FILLER                   PIC X(41).
011000    02 WKS-CE-ANIO              PIC 9(04).
011100    02 FILLER                   PIC X(01).
011200    02 WKS-CE-MES               PIC 9(02).
011300    02 FILLER                   PIC X(01).
011400    02 WKS-CE-DIA               PIC 9(02).
011500    02 FILLER                   PIC X(01).
011600    02 WKS-CE-HORA              PIC 9(02).
011700    02 FILLER                   PIC X(01).
011800    02 WKS-CE-MINUTO            PIC 9(02).
011900    02 FILLER                   PIC X(01).
012000    02 WKS-CE-SEGUNDO           PIC 9(02).
012100    02 FILLER                   PIC X(18).
012200 01 WKS-CE-TARJETA-DIAGNOSTICO REDEFINES WKS-CE-TARJETA-ENTRADA.
012300    02 WKS-CE-DEPURA            PIC X(80).
012400    02 WKS-CE-DEPURA-R REDEFINES WKS-CE-DEPURA.
012500       03 WKS-CE-DEPURA-SESION  PIC X(36).
012600       03 FILLER                PIC X(44).
012700******************************************************************
012800*              EPOCA INTERNA Y ACUMULADORES DE SALDO             *
012900******************************************************************
013000 01 WKS-EPOCAS.
013100    02 WKS-EPOCH-AHORA          PIC S9(11) COMP.
013200    02 WKS-EPOCH-INICIO         PIC S9(11) COMP.
013300    02 WKS-EPOCH-TXN            PIC S9(11) COMP.
013400    02 WKS-EPOCH-ORDEN          PIC S9(11) COMP.
013500    02 WKS-CURSOR-EPOCH         PIC S9(11) COMP.
013600    02 WKS-INTERVALO-SEG        PIC S9(09) COMP.
013700 01 WKS-SALDOS.
013800    02 WKS-SALDO-AHORA          PIC S9(09) COMP-3 VALUE ZEROS.
013900    02 WKS-SALDO-INICIO         PIC S9(09) COMP-3 VALUE ZEROS.
014000******************************************************************
014100*            TABLA DE CANDELAS (OHLC + VOLUMEN)                  *
014200******************************************************************
014300 01 WKS-TABLAS.
014400    02 WKS-TABLA-CANDELAS OCCURS 1 TO 200
014500          DEPENDING ON WKS-CANTIDAD-PEDIDA
014600          INDEXED BY IDX-CANDELA.
014700       03 WKS-CV-TIMESTAMP      PIC S9(11) COMP.
014800       03 WKS-CV-OPEN           PIC S9(09) COMP-3.
014900       03 WKS-CV-CLOSE          PIC S9(09) COMP-3.
015000       03 WKS-CV-HIGH           PIC S9(09) COMP-3.
015100       03 WKS-CV-LOW            PIC S9(09) COMP-3.
015200       03 WKS-CV-VOLUMEN        PIC S9(09) COMP-3.
015300******************************************************************
015400*          AREA DE PRESENTACION PARA LINEA DE REPORTE            *
015500******************************************************************
015600 01 WKS-LINEA-CANDELA.
015700    02 WKS-LC-INTERVALO-NO      PIC 9(03).
015800    02 WKS-LC-TIMESTAMP         PIC 9(11).
015900    02 WKS-LC-OPEN-EDIT         PIC -9(7).99.
016000    02 WKS-LC-CLOSE-EDIT        PIC -9(7).99.
016100    02 WKS-LC-HIGH-EDIT         PIC -9(7).99.
016200    02 WKS-LC-LOW-EDIT          PIC -9(7).99.
016300    02 WKS-LC-VOLUME-EDIT       PIC 9(7).99.
016400    02 FILLER                    PIC X(04) VALUE SPACES.
016500******************************************************************
016600*                      VARIABLES PARA FILESTATUS                 *
016700******************************************************************
016800 01 WKS-FS-STATUS.
016900    02 WKS-STATUS.
017000*      MAESTRO DE TRANSACCIONES
017100       04 FS-TRANSAC            PIC 9(02) VALUE ZEROES.
017200       04 FSE-TRANSAC.
017300          08 FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
017400          08 FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
017500          08 FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
017600*      SALIDA DEL HISTORIAL DE SALDOS
017700       04 FS-HISTSALDO          PIC 9(02) VALUE ZEROES.
017800*      REPORTE IMPRESO
017900       04 FS-REPORTE            PIC 9(02) VALUE ZEROES.
018000    02 PROGRAMA                 PIC X(08) VALUE SPACES.
018100    02 ARCHIVO                  PIC X(08) VALUE SPACES.
018200    02 ACCION                   PIC X(10) VALUE SPACES.
018300    02 LLAVE                    PIC X(32) VALUE SPACES.
018400    02 FILLER                    PIC X(04) VALUE SPACES.
018500******************************************************************
018600*                  MAQUETACION REPORTE DE SALIDA                 *
018700******************************************************************
018800 REPORT SECTION.
018900 RD  REPORTE-HISTORIAL
019000     CONTROLS ARE FINAL
019100     LINE LIMIT IS 60
019200     PAGE LIMIT IS 60
019300     HEADING 1
019400     FIRST DETAIL 6
019500     LAST DETAIL 54
019600     FOOTING 56.
019700 01  TYPE IS PH.
019800     02 LINE 1.
019900        03 COLUMN   1            PIC X(22) VALUE
020000           'BANCO INDUSTRIAL, S.A.'.
020100        03 COLUMN  35            PIC X(45) VALUE
020200           'HISTORIAL DE SALDOS - CANDELAS OHLC+VOLUMEN'.
020300        03 COLUMN  97            PIC X(17) VALUE
020400           'S E M I L L E R O'.
020500     02 LINE 2.
020600        03 COLUMN   1            PIC X(25) VALUE
020700           'SBL1C04    01.06122023.R'.
020800        03 COLUMN  40            PIC X(09) VALUE
020900           'SESION ID'.
021000        03 COLUMN  50            PIC X(36) SOURCE
021100           WKS-CE-SESION-ID.
021200        03 COLUMN 101            PIC X(06) VALUE 'PAGINA'.
021300        03 COLUMN 109            PIC Z(05) SOURCE PAGE-COUNTER
021400                                           IN REPORTE-HISTORIAL.
021500     02 LINE 3.
021600        03 COLUMN  01 PIC X(113) VALUE ALL '='.
021700     02 LINE 4.
021800        03 COLUMN  08 PIC X(43) VALUE
021900           "NO.      TIMESTAMP     OPEN        CLOSE".
022000        03 COLUMN  61 PIC X(44) VALUE
022100           "HIGH         LOW          VOLUMEN".
022200     02 LINE 5.
022300        03 COLUMN  05 PIC X(105) VALUE ALL "=".
022400 01  DETAILLINE TYPE IS DETAIL.
022500     02 LINE IS PLUS 1.
022600        03 COLUMN  08 PIC ZZ9 SOURCE WKS-LC-INTERVALO-NO.
022700        03 COLUMN  15 PIC Z(10)9 SOURCE WKS-LC-TIMESTAMP.
022800        03 COLUMN  30 PIC -9(7).99 SOURCE WKS-LC-OPEN-EDIT.
022900        03 COLUMN  45 PIC -9(7).99 SOURCE WKS-LC-CLOSE-EDIT.
023000        03 COLUMN  60 PIC -9(7).99 SOURCE WKS-LC-HIGH-EDIT.
023100        03 COLUMN  75 PIC -9(7).99 SOURCE WKS-LC-LOW-EDIT.
023200        03 COLUMN  90 PIC Z(6)9.99 SOURCE WKS-LC-VOLUME-EDIT.
023300 01  TYPE IS RF.
023400     02 LINE PLUS 2.
023500        03 COLUMN  26 PIC X(48) VALUE
023600           "ESTA ES LA ULTIMA HOJA DE ESTE REPORTE CONSTA DE".
023700        03 COLUMN  75 PIC Z,ZZZ SOURCE PAGE-COUNTER
023800                                       IN REPORTE-HISTORIAL.
023900        03 COLUMN  81 PIC X(07) VALUE 'PAGINAS'.
024000******************************************************************
024100
024200 PROCEDURE DIVISION.
024300 000-PRINCIPAL SECTION.
024400     PERFORM 100-ABRIR-ARCHIVOS
024500     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
024600        THRU 115-VERIFICAR-INTEGRIDAD-FS-E
024700     PERFORM 150-LEER-TARJETA-CONTROL
024800     PERFORM 200-VALIDAR-PARAMETROS
024900     IF WKS-PARAMETROS-VALIDOS
025000        PERFORM 250-CALCULAR-EPOCH-AHORA
025100        PERFORM 260-DETERMINAR-INTERVALO-SEG
025200        PERFORM 270-CALCULAR-EPOCH-INICIO
025300        PERFORM 300-CALCULAR-SALDOS
025400        PERFORM 400-ORDENAR-Y-ARMAR-CANDELAS
025500        PERFORM 500-ESCRIBIR-HISTORIAL
025600        PERFORM 600-EMITIR-REPORTE
025700     END-IF
025800     PERFORM 800-ESTADISTICAS
025900     PERFORM 900-CIERRA-ARCHIVOS
026000     STOP RUN.
026100 000-PRINCIPAL-E. EXIT.
026200
026300 100-ABRIR-ARCHIVOS SECTION.
026400     MOVE "SBL1C04" TO PROGRAMA
026500     OPEN INPUT   TRANSAC
026600     OPEN OUTPUT  HISTSALDO
026700     OPEN OUTPUT  REPORTE
026800     INITIATE REPORTE-HISTORIAL.
026900 100-ABRIR-ARCHIVOS-E. EXIT.
027000
027100 110-VERIFICAR-INTEGRIDAD-FS SECTION.
027200     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
027300     IF FS-TRANSAC NOT EQUAL 0
027400        MOVE 'OPEN'      TO ACCION
027500        MOVE SPACES      TO LLAVE
027600        MOVE 'TRANSAC ' TO ARCHIVO
027700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
027800                              LLAVE, FS-TRANSAC, FSE-TRANSAC
027900        DISPLAY " >>> ERROR AL ABRIR TRANSAC <<<" UPON CONSOLE
028000        PERFORM 900-CIERRA-ARCHIVOS
028100        MOVE 91 TO RETURN-CODE
028200        GO TO 115-DETIENE-CORRIDA
028300     END-IF.
028400 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
028500
028600 115-VERIFICAR-INTEGRIDAD-FS SECTION.
028700     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
028800     IF FS-HISTSALDO NOT EQUAL 0
028900        MOVE 'OPEN'        TO ACCION
029000        MOVE SPACES        TO LLAVE
029100        MOVE 'HISTSALDO' TO ARCHIVO
029200        DISPLAY " >>> ERROR AL ABRIR HISTSALDO <<<" UPON CONSOLE
029300        PERFORM 900-CIERRA-ARCHIVOS
029400        MOVE 91 TO RETURN-CODE
029500        GO TO 115-DETIENE-CORRIDA
029600     END-IF
029700     GO TO 115-VERIFICAR-INTEGRIDAD-FS-E.
029800 115-DETIENE-CORRIDA.
029900     STOP RUN.
030000 115-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
030100
030200 150-LEER-TARJETA-CONTROL SECTION.
030300     ACCEPT WKS-CE-TARJETA-ENTRADA FROM SYSIN.
030400 150-LEER-TARJETA-CONTROL-E. EXIT.
030500
030600 200-VALIDAR-PARAMETROS SECTION.
030700     SET WKS-PARAMETROS-VALIDOS TO TRUE
030800     IF NOT (WKS-CE-ES-HORA OR WKS-CE-ES-DIA OR
030900             WKS-CE-ES-SEMANA OR WKS-CE-ES-MES OR
031000             WKS-CE-ES-ANIO)
031100        SET WKS-PARAMETROS-INVALIDOS TO TRUE
031200        DISPLAY " >>> INTERVALO INVALIDO EN TARJETA DE CONTROL"
031300           UPON CONSOLE
031400        ADD 1 TO WKS-RECHAZADAS
031500        GO TO 200-VALIDAR-PARAMETROS-E
031600     END-IF
031700     IF WKS-CE-CANTIDAD < 1 OR WKS-CE-CANTIDAD > 200
031800        SET WKS-PARAMETROS-INVALIDOS TO TRUE
031900        DISPLAY " >>> CANTIDAD DE INTERVALOS FUERA DE RANGO"
032000           UPON CONSOLE
032100        ADD 1 TO WKS-RECHAZADAS
032200        GO TO 200-VALIDAR-PARAMETROS-E
032300     END-IF
032400     MOVE WKS-CE-CANTIDAD TO WKS-CANTIDAD-PEDIDA.
032500 200-VALIDAR-PARAMETROS-E. EXIT.
032600
032700 250-CALCULAR-EPOCH-AHORA SECTION.
032800     COMPUTE WKS-EPOCH-AHORA =
032900        ((WKS-CE-ANIO * 372 + WKS-CE-MES * 31 + WKS-CE-DIA)
033000           * 86400) + (WKS-CE-HORA * 3600) +
033100        (WKS-CE-MINUTO * 60) + WKS-CE-SEGUNDO.
033200 250-CALCULAR-EPOCH-AHORA-E. EXIT.
033300
033400 260-DETERMINAR-INTERVALO-SEG SECTION.
033500     EVALUATE TRUE
033600        WHEN WKS-CE-ES-HORA
033700             MOVE 3600     TO WKS-INTERVALO-SEG
033800        WHEN WKS-CE-ES-DIA
033900             MOVE 86400    TO WKS-INTERVALO-SEG
034000        WHEN WKS-CE-ES-SEMANA
034100             MOVE 604800   TO WKS-INTERVALO-SEG
034200        WHEN WKS-CE-ES-MES
034300             MOVE 2678400  TO WKS-INTERVALO-SEG
034400        WHEN WKS-CE-ES-ANIO
034500             MOVE 32140800 TO WKS-INTERVALO-SEG
034600     END-EVALUATE.
034700 260-DETERMINAR-INTERVALO-SEG-E. EXIT.
034800
034900 270-CALCULAR-EPOCH-INICIO SECTION.
035000     COMPUTE WKS-EPOCH-INICIO =
035100        WKS-EPOCH-AHORA - (WKS-CE-CANTIDAD * WKS-INTERVALO-SEG).
035200 270-CALCULAR-EPOCH-INICIO-E. EXIT.
035300
035400 300-CALCULAR-SALDOS SECTION.
035500     MOVE LOW-VALUES TO TRN-LLAVE
035600     START TRANSAC KEY IS >= TRN-LLAVE
035700        INVALID KEY SET FIN-TRANSAC TO TRUE
035800     END-START
035900     IF NOT FIN-TRANSAC
036000        READ TRANSAC NEXT RECORD
036100           AT END SET FIN-TRANSAC TO TRUE
036200        END-READ
036300     END-IF
036400     PERFORM 310-ACUMULAR-SALDO UNTIL FIN-TRANSAC
036500     SET WKS-FIN-TRANSAC TO FALSE.
036600 300-CALCULAR-SALDOS-E. EXIT.
036700
036800 310-ACUMULAR-SALDO SECTION.
036900     IF TRN-SESION-ID = WKS-CE-SESION-ID
037000        ADD 1 TO WKS-TRANSAC-DE-SESION
037100        PERFORM 320-CALCULAR-EPOCH-TRANSAC
037200        IF TRN-ES-DEPOSITO
037300           ADD TRN-MONTO-CENTAVOS TO WKS-SALDO-AHORA
037400        ELSE
037500           SUBTRACT TRN-MONTO-CENTAVOS FROM WKS-SALDO-AHORA
037600        END-IF
037700        IF WKS-EPOCH-TXN <= WKS-EPOCH-INICIO
037800           IF TRN-ES-DEPOSITO
037900              ADD TRN-MONTO-CENTAVOS TO WKS-SALDO-INICIO
038000           ELSE
038100              SUBTRACT TRN-MONTO-CENTAVOS FROM WKS-SALDO-INICIO
038200           END-IF
038300        END-IF
038400     END-IF
038500     ADD 1 TO WKS-REG-LEIDOS-TRANSAC
038600     READ TRANSAC NEXT RECORD
038700        AT END SET FIN-TRANSAC TO TRUE
038800     END-READ.
038900 310-ACUMULAR-SALDO-E. EXIT.
039000
039100 320-CALCULAR-EPOCH-TRANSAC SECTION.
039200     COMPUTE WKS-EPOCH-TXN =
039300        ((TRN-ANIO * 372 + TRN-MES * 31 + TRN-DIA) * 86400)
039400        + (TRN-HORA * 3600) + (TRN-MINUTO * 60) + TRN-SEGUNDO.
039500 320-CALCULAR-EPOCH-TRANSAC-E. EXIT.
039600
039700 400-ORDENAR-Y-ARMAR-CANDELAS SECTION.
039800     SORT WORKFILE ON DESCENDING KEY TRN-FECHA-HORA OF WORK-REG
039900        INPUT  PROCEDURE IS 410-FILTRAR-SESION
040000        OUTPUT PROCEDURE IS 420-ARMAR-CANDELAS.
040100 400-ORDENAR-Y-ARMAR-CANDELAS-E. EXIT.
040200
040300 410-FILTRAR-SESION SECTION.
040400     MOVE LOW-VALUES TO TRN-LLAVE
040500     START TRANSAC KEY IS >= TRN-LLAVE
040600        INVALID KEY SET FIN-TRANSAC TO TRUE
040700     END-START
040800     IF NOT FIN-TRANSAC
040900        READ TRANSAC NEXT RECORD
041000           AT END SET FIN-TRANSAC TO TRUE
041100        END-READ
041200     END-IF
041300     PERFORM 415-FILTRAR-UN-REGISTRO UNTIL FIN-TRANSAC.
041400 410-FILTRAR-SESION-E. EXIT.
041500
041600 415-FILTRAR-UN-REGISTRO SECTION.
041700     IF TRN-SESION-ID = WKS-CE-SESION-ID
041800        PERFORM 320-CALCULAR-EPOCH-TRANSAC
041900        IF WKS-EPOCH-TXN > WKS-EPOCH-INICIO
042000           MOVE CORRESPONDING REG-TRANSAC TO WORK-REG
042100           RELEASE WORK-REG
042200        END-IF
042300     END-IF
042400     READ TRANSAC NEXT RECORD
042500        AT END SET FIN-TRANSAC TO TRUE
042600     END-READ.
042700 415-FILTRAR-UN-REGISTRO-E. EXIT.
042800
042900 420-ARMAR-CANDELAS SECTION.
043000     PERFORM 430-ABRIR-PRIMERA-CANDELA
043100     PERFORM 440-PROCESAR-TRANSACCION-CANDELA
043200        UNTIL FIN-WORKFILE
043300     PERFORM 450-RELLENAR-CANDELAS-RESTANTES.
043400 420-ARMAR-CANDELAS-E. EXIT.
043500
043600 430-ABRIR-PRIMERA-CANDELA SECTION.
043700     MOVE 1 TO WKS-CANDELA-ACTUAL
043800     SET IDX-CANDELA TO 1
043900     COMPUTE WKS-CURSOR-EPOCH =
044000        WKS-EPOCH-AHORA - WKS-INTERVALO-SEG
044100     MOVE WKS-SALDO-AHORA TO WKS-CV-OPEN(1)
044200     MOVE WKS-SALDO-AHORA TO WKS-CV-CLOSE(1)
044300     MOVE WKS-SALDO-AHORA TO WKS-CV-HIGH(1)
044400     MOVE WKS-SALDO-AHORA TO WKS-CV-LOW(1)
044500     MOVE ZEROS TO WKS-CV-VOLUMEN(1)
044600     MOVE WKS-CURSOR-EPOCH TO WKS-CV-TIMESTAMP(1)
044700     RETURN WORKFILE
044800        AT END SET FIN-WORKFILE TO TRUE
044900     END-RETURN.
045000 430-ABRIR-PRIMERA-CANDELA-E. EXIT.
045100
045200 440-PROCESAR-TRANSACCION-CANDELA SECTION.
045300     PERFORM 425-CALCULAR-EPOCH-ORDEN
045400     PERFORM 443-AVANZAR-UNA-CANDELA
045500        UNTIL (WKS-EPOCH-ORDEN >= WKS-CURSOR-EPOCH) OR
045600              (WKS-CANDELA-ACTUAL = WKS-CANTIDAD-PEDIDA)
045700     PERFORM 444-PLEGAR-EN-CANDELA-ACTUAL
045800     RETURN WORKFILE
045900        AT END SET FIN-WORKFILE TO TRUE
046000     END-RETURN.
046100 440-PROCESAR-TRANSACCION-CANDELA-E. EXIT.
046200
046300 425-CALCULAR-EPOCH-ORDEN SECTION.
046400     COMPUTE WKS-EPOCH-ORDEN =
046500        ((TRN-ANIO OF WORK-REG * 372 +
046600          TRN-MES  OF WORK-REG * 31 +
046700          TRN-DIA  OF WORK-REG) * 86400)
046800        + (TRN-HORA   OF WORK-REG * 3600)
046900        + (TRN-MINUTO OF WORK-REG * 60)
047000        + TRN-SEGUNDO OF WORK-REG.
047100 425-CALCULAR-EPOCH-ORDEN-E. EXIT.
047200
047300 443-AVANZAR-UNA-CANDELA SECTION.
047400     ADD 1 TO WKS-CANDELA-ACTUAL
047500     SET IDX-CANDELA TO WKS-CANDELA-ACTUAL
047600     COMPUTE WKS-CURSOR-EPOCH =
047700        WKS-CURSOR-EPOCH - WKS-INTERVALO-SEG
047800     MOVE WKS-CV-OPEN(WKS-CANDELA-ACTUAL - 1)
047900        TO WKS-CV-OPEN(WKS-CANDELA-ACTUAL)
048000     MOVE WKS-CV-OPEN(WKS-CANDELA-ACTUAL - 1)
048100        TO WKS-CV-CLOSE(WKS-CANDELA-ACTUAL)
048200     MOVE WKS-CV-OPEN(WKS-CANDELA-ACTUAL - 1)
048300        TO WKS-CV-HIGH(WKS-CANDELA-ACTUAL)
048400     MOVE WKS-CV-OPEN(WKS-CANDELA-ACTUAL - 1)
048500        TO WKS-CV-LOW(WKS-CANDELA-ACTUAL)
048600     MOVE ZEROS TO WKS-CV-VOLUMEN(WKS-CANDELA-ACTUAL)
048700     MOVE WKS-CURSOR-EPOCH TO WKS-CV-TIMESTAMP(WKS-CANDELA-ACTUAL).
048800 443-AVANZAR-UNA-CANDELA-E. EXIT.
048900
049000 444-PLEGAR-EN-CANDELA-ACTUAL SECTION.
049100     IF TRN-ES-DEPOSITO OF WORK-REG
049200        COMPUTE WKS-CV-OPEN(WKS-CANDELA-ACTUAL) =
049300           WKS-CV-OPEN(WKS-CANDELA-ACTUAL) -
049400           TRN-MONTO-CENTAVOS OF WORK-REG
049500     ELSE
049600        COMPUTE WKS-CV-OPEN(WKS-CANDELA-ACTUAL) =
049700           WKS-CV-OPEN(WKS-CANDELA-ACTUAL) +
049800           TRN-MONTO-CENTAVOS OF WORK-REG
049900     END-IF
050000     IF WKS-CV-OPEN(WKS-CANDELA-ACTUAL) >
050100        WKS-CV-HIGH(WKS-CANDELA-ACTUAL)
050200        MOVE WKS-CV-OPEN(WKS-CANDELA-ACTUAL)
050300           TO WKS-CV-HIGH(WKS-CANDELA-ACTUAL)
050400     END-IF
050500     IF WKS-CV-OPEN(WKS-CANDELA-ACTUAL) <
050600        WKS-CV-LOW(WKS-CANDELA-ACTUAL)
050700        MOVE WKS-CV-OPEN(WKS-CANDELA-ACTUAL)
050800           TO WKS-CV-LOW(WKS-CANDELA-ACTUAL)
050900     END-IF
051000     ADD TRN-MONTO-CENTAVOS OF WORK-REG
051100        TO WKS-CV-VOLUMEN(WKS-CANDELA-ACTUAL).
051200 444-PLEGAR-EN-CANDELA-ACTUAL-E. EXIT.
051300
051400 450-RELLENAR-CANDELAS-RESTANTES SECTION.
051500     PERFORM 452-RELLENAR-UNA-CANDELA
051600        UNTIL WKS-CANDELA-ACTUAL >= WKS-CANTIDAD-PEDIDA.
051700 450-RELLENAR-CANDELAS-RESTANTES-E. EXIT.
051800
051900 452-RELLENAR-UNA-CANDELA SECTION.
052000     ADD 1 TO WKS-CANDELA-ACTUAL
052100     SET IDX-CANDELA TO WKS-CANDELA-ACTUAL
052200     MOVE WKS-SALDO-INICIO TO WKS-CV-OPEN(WKS-CANDELA-ACTUAL)
052300     MOVE WKS-SALDO-INICIO TO WKS-CV-CLOSE(WKS-CANDELA-ACTUAL)
052400     MOVE WKS-SALDO-INICIO TO WKS-CV-HIGH(WKS-CANDELA-ACTUAL)
052500     MOVE WKS-SALDO-INICIO TO WKS-CV-LOW(WKS-CANDELA-ACTUAL)
052600     MOVE ZEROS TO WKS-CV-VOLUMEN(WKS-CANDELA-ACTUAL)
052700     COMPUTE WKS-CV-TIMESTAMP(WKS-CANDELA-ACTUAL) =
052800        WKS-EPOCH-AHORA -
052900        (WKS-CANDELA-ACTUAL * WKS-INTERVALO-SEG).
053000 452-RELLENAR-UNA-CANDELA-E. EXIT.
053100
053200 500-ESCRIBIR-HISTORIAL SECTION.
053300     SET IDX-CANDELA TO 1
053400     PERFORM 510-ESCRIBIR-UNA-CANDELA
053500        VARYING IDX-CANDELA FROM 1 BY 1
053600        UNTIL IDX-CANDELA > WKS-CANTIDAD-PEDIDA.
053700 500-ESCRIBIR-HISTORIAL-E. EXIT.
053800
053900 510-ESCRIBIR-UNA-CANDELA SECTION.
054000     MOVE IDX-CANDELA TO HI-INTERVALO-NO
054100     MOVE WKS-CV-TIMESTAMP(IDX-CANDELA) TO HI-TIMESTAMP
054200     MOVE WKS-CV-OPEN(IDX-CANDELA)   TO HI-OPEN-CENTS
054300     MOVE WKS-CV-CLOSE(IDX-CANDELA)  TO HI-CLOSE-CENTS
054400     MOVE WKS-CV-HIGH(IDX-CANDELA)   TO HI-HIGH-CENTS
054500     MOVE WKS-CV-LOW(IDX-CANDELA)    TO HI-LOW-CENTS
054600     MOVE WKS-CV-VOLUMEN(IDX-CANDELA) TO HI-VOLUME-CENTS
054700     COMPUTE HI-OPEN-EDIT   = HI-OPEN-CENTS / 100
054800     COMPUTE HI-CLOSE-EDIT  = HI-CLOSE-CENTS / 100
054900     COMPUTE HI-HIGH-EDIT   = HI-HIGH-CENTS / 100
055000     COMPUTE HI-LOW-EDIT    = HI-LOW-CENTS / 100
055100     COMPUTE HI-VOLUME-EDIT = HI-VOLUME-CENTS / 100
055200     WRITE REG-HISTITEM
055300     ADD 1 TO WKS-CANDELAS-ESCRITAS.
055400 510-ESCRIBIR-UNA-CANDELA-E. EXIT.
055500
055600 600-EMITIR-REPORTE SECTION.
055700     SET IDX-CANDELA TO 1
055800     PERFORM 610-GENERAR-UNA-LINEA
055900        VARYING IDX-CANDELA FROM 1 BY 1
056000        UNTIL IDX-CANDELA > WKS-CANTIDAD-PEDIDA.
056100 600-EMITIR-REPORTE-E. EXIT.
056200
056300 610-GENERAR-UNA-LINEA SECTION.
056400     MOVE IDX-CANDELA TO WKS-LC-INTERVALO-NO
056500     MOVE WKS-CV-TIMESTAMP(IDX-CANDELA) TO WKS-LC-TIMESTAMP
056600     COMPUTE WKS-LC-OPEN-EDIT   = WKS-CV-OPEN(IDX-CANDELA)  / 100
056700     COMPUTE WKS-LC-CLOSE-EDIT  = WKS-CV-CLOSE(IDX-CANDELA) / 100
056800     COMPUTE WKS-LC-HIGH-EDIT   = WKS-CV-HIGH(IDX-CANDELA)  / 100
056900     COMPUTE WKS-LC-LOW-EDIT    = WKS-CV-LOW(IDX-CANDELA)   / 100
057000     COMPUTE WKS-LC-VOLUME-EDIT = WKS-CV-VOLUMEN(IDX-CANDELA)
057100                                  / 100
057200     GENERATE DETAILLINE.
057300 610-GENERAR-UNA-LINEA-E. EXIT.
057400
057500 800-ESTADISTICAS SECTION.
057600     DISPLAY
057700     "**********************************************************"
057800     DISPLAY
057900     "*                   E S T A D I S T I C A S              *"
058000     DISPLAY
058100     "**********************************************************"
058200     DISPLAY
058300     " > REGISTROS TRANSAC LEIDOS             : "
058400     WKS-REG-LEIDOS-TRANSAC
058500     DISPLAY
058600     " > TRANSACCIONES DE LA SESION            : "
058700     WKS-TRANSAC-DE-SESION
058800     DISPLAY
058900     " > CANDELAS ESCRITAS EN HISTSALDO        : "
059000     WKS-CANDELAS-ESCRITAS
059100     DISPLAY
059200     " > TARJETAS DE CONTROL RECHAZADAS        : "
059300     WKS-RECHAZADAS
059400     DISPLAY
059500     "**********************************************************".
059600 800-ESTADISTICAS-E. EXIT.
059700
059800 900-CIERRA-ARCHIVOS SECTION.
059900     IF WKS-PARAMETROS-VALIDOS
060000        TERMINATE REPORTE-HISTORIAL
060100     END-IF
060200     CLOSE TRANSAC
060300     CLOSE HISTSALDO
060400     CLOSE REPORTE.
060500 900-CIERRA-ARCHIVOS-E. EXIT.
