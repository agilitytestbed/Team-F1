000100******************************************************************
000200* MIEMBRO      : PAGOREQ                                        *
000300* APLICACION   : BANCA EN LINEA - SEMILLERO (SBL)                *
000400* DESCRIPCION  : LAYOUT DEL MAESTRO DE SOLICITUDES DE PAGO       *
000500*              : (FACTURAS/COMPROMISOS CON FECHA LIMITE, MONTO   *
000600*              : REQUERIDO Y CANTIDAD DE TRANSACCIONES QUE DEBEN *
000700*              : EMPAREJAR PARA CONSIDERARSE CUMPLIDA).          *
000800*              : PR-CUMPLIDA NO SE GRABA, ES DERIVADO EN SBL1C05 *
000900* ARCHIVO      : SOLPAGO   (PS SECUENCIAL)                       *
001000******************************************************************
001100*   2023-06-07  EEDR  REQ-5504  CREACION DEL MIEMBRO             *
001200*   2023-07-20  EEDR  REQ-5525  SE ACLARA EN COMENTARIO QUE EL   *
001300*                               INDICADOR DE CUMPLIDA ES DE SOLO *
001400*                               USO EN REPORTE, NUNCA SE GRABA   *
001500******************************************************************
001600 01  REG-PAGOREQ.
001700     02  PR-LLAVE.
001800         03  PR-SESION-ID           PIC X(36).
001900         03  PR-ID                  PIC 9(09).
002000     02  PR-FECHA-LIMITE            PIC X(24).
002100     02  PR-FECHA-LIMITE-R REDEFINES PR-FECHA-LIMITE.
002200         03  PR-ANIO-LIM            PIC 9(04).
002300         03  FILLER                 PIC X(01).
002400         03  PR-MES-LIM             PIC 9(02).
002500         03  FILLER                 PIC X(01).
002600         03  PR-DIA-LIM             PIC 9(02).
002700         03  FILLER                 PIC X(14).
002800     02  PR-DESCRIPCION             PIC X(100).
002900     02  PR-MONTO-CENTAVOS          PIC S9(9) COMP-3.
003000     02  PR-CANTIDAD-REQUERIDA      PIC 9(03).
003100     02  PR-CUMPLIDA                PIC X(01) VALUE 'N'.
003200         88  PR-ESTA-CUMPLIDA           VALUE 'Y'.
003300         88  PR-NO-ESTA-CUMPLIDA        VALUE 'N'.
003400*        PR-CUMPLIDA SE CALCULA EN SBL1C05 (003-CALCE-DE-PAGOS)
003500*        Y SOLO SE MUEVE A LA COPIA DE SALIDA DEL REPORTE; EL
003600*        REGISTRO MAESTRO SE REESCRIBE SIEMPRE CON 'N' EN ESTE
003700*        CAMPO - NUNCA SE PERSISTE EL VALOR DERIVADO.
003800     02  FILLER                     PIC X(30).
