000100******************************************************************
000200* FECHA       : 07/06/2023                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* INSTALACION : DATA-CENTRO S.A. - BANCO INDUSTRIAL, S.A.        *
000500* APLICACION  : BANCA EN LINEA - SEMILLERO (SBL)                 *
000600* PROGRAMA    : SBL1C02                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : LEE TARJETAS DE MANTENIMIENTO DESDE SYSIN Y      *
000900*             : ALTA/MODIFICA REGISTROS EN LOS MAESTROS CATEGO   *
001000*             : (CATEGORIAS) Y CATREGLA (REGLAS DE CATEGORIA).   *
001100*             : CUANDO UNA REGLA SE GRABA CON APLICA-HISTORIAL = *
001200*             : 'Y', DISPARA SBL1C03 PASANDOLE EL PATRON DE LA   *
001300*             : REGLA (USING) PARA RECATEGORIZAR RETROACTIVAMEN- *
001400*             : TE SOLO LO QUE COINCIDE CON ESA REGLA.           *
001500* ARCHIVOS    : CATEGO=A, CATREGLA=A                             *
001600* ACCION (ES) : A=ALTA, M=MODIFICACION                           *
001700* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED, SBL1C03   *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900* BPM/RATIONAL: 240116                                           *
002000******************************************************************
002100*              R E G I S T R O   D E   C A M B I O S             *
002200******************************************************************
002300*   2023-06-07  PEDR  REQ-5517  CREACION DEL PROGRAMA            *
002400*   2023-06-23  PEDR  REQ-5518  SE AGREGA MANTENIMIENTO DE       *
002500*                               REGLAS DE CATEGORIA (CATREGLA)   *
002600*   2023-08-04  EEDR  REQ-5532  SE AGREGA CALL A SBL1C03 CUANDO  *
002700*                               LA REGLA APLICA A HISTORIAL      *
002800*   2023-09-19  JCHM  REQ-5542  SE AGREGA VALIDACION DE          *
002900*                               DUPLICADOS EN CATEGO             *
003000*   2024-03-06  JCHM  REQ-5603  CORRECCION EN REWRITE DE REGLA   *
003100*                               MODIFICADA (FALTABA EL READ      *
003200*                               PREVIO POR LLAVE)                *
003300*   2024-07-30  JCHM  REQ-5648  SE VALIDA QUE EL ID DE CATEGORIA *
003400*                               VENGA NUMERICO ANTES DE MOVERLO A*
003500*                               CR-CATEGORIA-ID (EVITA ABEND)    *
003600*   2024-09-11  JCHM  REQ-5663  LA REGLA SOLO VALIDABA QUE EL ID  *
003700*                               DE CATEGORIA FUERA NUMERICO. SE   *
003800*                               AGREGA VALIDACION DE CAMPOS       *
003900*                               OBLIGATORIOS Y READ CONTRA CATEGO *
004000*                               PARA CONFIRMAR QUE LA CATEGORIA   *
004100*                               EXISTE EN LA SESION               *
004200*   2024-09-16  JCHM  REQ-5667  SE DIVIDE 110-VERIFICAR-INTEGRI-  *
004300*                               DAD-FS EN DOS SECCIONES (THRU)    *
004400*                               PARA CHEQUEAR CATEGO Y CATREGLA   *
004500*                               POR SEPARADO                      *
004600*   2024-09-23  JCHM  REQ-5673  AUDITORIA DETECTO QUE SBL1C03      *
004700*                               RECATEGORIZABA TRANSAC CONTRA LA   *
004800*                               TABLA COMPLETA DE REGLAS EN LUGAR  *
004900*                               DE SOLO LA REGLA RECIEN GRABADA.   *
005000*                               SE CAMBIA EL CALL PARA PASAR EL    *
005100*                               PATRON DE LA REGLA POR PARAMETRO   *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.                     SBL1C02.
005500 AUTHOR.                         ERICK RAMIREZ.
005600 INSTALLATION.                   DATA-CENTRO S.A.
005700 DATE-WRITTEN.                   07/06/2023.
005800 DATE-COMPILED.
005900 SECURITY.                       CONFIDENCIAL - USO INTERNO.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CATEGO   ASSIGN TO CATEGO
006700            ORGANIZATION IS INDEXED
006800            ACCESS       IS DYNAMIC
006900            RECORD KEY   IS CAT-LLAVE
007000            FILE STATUS  IS FS-CATEGO
007100                             FSE-CATEGO.
007200     SELECT CATREGLA ASSIGN TO CATREGLA
007300            ORGANIZATION IS INDEXED
007400            ACCESS       IS DYNAMIC
007500            RECORD KEY   IS CR-LLAVE
007600            FILE STATUS  IS FS-CATREGLA
007700                             FSE-CATREGLA.
007800 DATA DIVISION.
007900 FILE SECTION.
008000******************************************************************
008100*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
008200******************************************************************
008300 FD CATEGO.
008400    COPY CATEGOR.
008500 FD CATREGLA.
008600    COPY CATRULE.
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009000******************************************************************
009100 01 WKS-FS-STATUS.
009200    02 WKS-STATUS.
009300*      MAESTRO DE CATEGORIAS
009400       04 FS-CATEGO              PIC 9(02) VALUE ZEROES.
009500       04 FSE-CATEGO.
009600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900*      MAESTRO DE REGLAS DE CATEGORIA
010000       04 FS-CATREGLA            PIC 9(02) VALUE ZEROES.
010100       04 FSE-CATREGLA.
010200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010500    02 PROGRAMA                  PIC X(08) VALUE SPACES.
010600    02 ARCHIVO                   PIC X(08) VALUE SPACES.
010700    02 ACCION                    PIC X(10) VALUE SPACES.
010800    02 LLAVE                     PIC X(32) VALUE SPACES.
010900    02 FILLER                    PIC X(04) VALUE SPACES.
011000******************************************************************
011100*              RECURSOS DE TRABAJO Y CONTADORES                  *
011200******************************************************************
011300 77 WKS-ARCHIVOS-VERIFICADOS  PIC 9(01) COMP VALUE ZERO.
011400 01 WKS-VARIABLES-TRABAJO.
011500    02 WKS-FIN-SYSIN             PIC 9(01) COMP VALUE ZEROS.
011600       88 FIN-SYSIN                          VALUE 1.
011700    02 WKS-REG-LEIDOS            PIC 9(06) COMP VALUE ZEROS.
011800    02 WKS-IND-CATEGORIA-VALIDA  PIC X(01) VALUE 'N'.
011900       88 WKS-CATEGORIA-VALIDA       VALUE 'S'.
012000       88 WKS-CATEGORIA-INVALIDA     VALUE 'N'.
012100    02 WKS-CATEGO-ALTAS          PIC 9(06) COMP VALUE ZEROS.
012200    02 WKS-CATEGO-CAMBIOS        PIC 9(06) COMP VALUE ZEROS.
012300    02 WKS-REGLA-ALTAS           PIC 9(06) COMP VALUE ZEROS.
012400    02 WKS-REGLA-CAMBIOS         PIC 9(06) COMP VALUE ZEROS.
012500    02 WKS-DUPLICADOS            PIC 9(06) COMP VALUE ZEROS.
012600    02 WKS-RECHAZADAS            PIC 9(06) COMP VALUE ZEROS.
012700    02 WKS-DISPAROS-SBL1C03      PIC 9(06) COMP VALUE ZEROS.
012800    02 FILLER                    PIC X(04) VALUE SPACES.
012900******************************************************************
013000*      TARJETA DE ENTRADA (UNA POR CATEGORIA O REGLA A GRABAR)   *
013100*      SYSIN COL 1    : TIPO ('G'=CATEGORIA, 'R'=REGLA)          *
013200*            COL 2    : ACCION ('A'=ALTA, 'M'=MODIFICACION)      *
013300******************************************************************
013400 01 WKS-TARJETA-ENTRADA.
013500    02 WKS-TIPO-REGISTRO         PIC X(01).
013600       88 WKS-ES-CATEGORIA               VALUE 'G'.
013700       88 WKS-ES-REGLA                   VALUE 'R'.
013800    02 WKS-ACCION-TARJETA        PIC X(01).
013900       88 WKS-ES-ALTA                    VALUE 'A'.
014000       88 WKS-ES-MODIFICACION            VALUE 'M'.
014100    02 WKS-T-SESION-ID           PIC X(36).
014200    02 WKS-T-ID                  PIC 9(09).
014300    02 WKS-T-NOMBRE              PIC X(50).
014400    02 WKS-T-DESCRIPCION         PIC X(100).
014500    02 WKS-T-IBAN                PIC X(34).
014600    02 WKS-T-TIPO-TRANSAC        PIC X(10).
014700    02 WKS-T-CATEGORIA-ID        PIC 9(09).
014800    02 WKS-T-APLICA-HISTORIAL    PIC X(01).
014900    02 FILLER                    PIC X(04) VALUE SPACES.
015000 01 WKS-ENTRADA-CENTINELA REDEFINES WKS-TARJETA-ENTRADA.
015100    02 WKS-MARCA-FIN             PIC X(03).
015200       88 WKS-ES-FIN-DE-DATOS        VALUE "FIN".
015300    02 FILLER                    PIC X(252).
015400******************************************************************
015500*   VISTA ALTERNA DE LA TARJETA PARA DESPLIEGUE DE DIAGNOSTICO    *
015600******************************************************************
015700 01 WKS-TARJETA-DIAGNOSTICO REDEFINES WKS-TARJETA-ENTRADA.
015800    02 WKS-DIAG-ENCABEZADO       PIC X(02).
015900    02 FILLER                    PIC X(253).
016000******************************************************************
016100*   VISTA ALTERNA PARA VALIDAR QUE EL ID DE CATEGORIA VENGA       *
016200*   NUMERICO ANTES DE MOVERLO A UN CAMPO 9(09) (EVITA ABEND)      *
016300******************************************************************
016400 01 WKS-VALIDACION-ID REDEFINES WKS-TARJETA-ENTRADA.
016500    02 FILLER                    PIC X(38).
016600    02 WKS-VID-CARACTERES        PIC X(09).
016700    02 FILLER                    PIC X(208).
016800******************************************************************
016900 PROCEDURE DIVISION.
017000 000-MAIN SECTION.
017100     PERFORM 100-APERTURA-ARCHIVOS
017200     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
017300        THRU 115-VERIFICAR-INTEGRIDAD-FS-E
017400     ACCEPT WKS-TARJETA-ENTRADA FROM SYSIN
017500     PERFORM 300-PROCESAR-TARJETA UNTIL WKS-ES-FIN-DE-DATOS
017600     PERFORM 800-ESTADISTICAS
017700     PERFORM 900-CIERRA-ARCHIVOS
017800     STOP RUN.
017900 000-MAIN-E. EXIT.
018000
018100 100-APERTURA-ARCHIVOS SECTION.
018200     MOVE 'SBL1C02' TO PROGRAMA
018300     OPEN I-O CATEGO
018400     OPEN I-O CATREGLA.
018500 100-APERTURA-ARCHIVOS-E. EXIT.
018600
018700 110-VERIFICAR-INTEGRIDAD-FS SECTION.
018800     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
018900     IF FS-CATEGO NOT EQUAL 0 AND 97
019000        MOVE 'OPEN'   TO ACCION
019100        MOVE SPACES   TO LLAVE
019200        MOVE 'CATEGO' TO ARCHIVO
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019400                              FS-CATEGO, FSE-CATEGO
019500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR CATEGO <<<"
019600                UPON CONSOLE
019700        MOVE 91 TO RETURN-CODE
019800        GO TO 115-DETIENE-CORRIDA
019900     END-IF.
020000 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
020100
020200 115-VERIFICAR-INTEGRIDAD-FS SECTION.
020300     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
020400     IF FS-CATREGLA NOT EQUAL 0 AND 97
020500        MOVE 'OPEN'     TO ACCION
020600        MOVE SPACES     TO LLAVE
020700        MOVE 'CATREGLA' TO ARCHIVO
020800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020900                              FS-CATREGLA, FSE-CATREGLA
021000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR CATREGLA <<<"
021100                UPON CONSOLE
021200        MOVE 91 TO RETURN-CODE
021300        GO TO 115-DETIENE-CORRIDA
021400     END-IF
021500     GO TO 115-VERIFICAR-INTEGRIDAD-FS-E.
021600 115-DETIENE-CORRIDA.
021700     STOP RUN.
021800 115-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
021900
022000 300-PROCESAR-TARJETA SECTION.
022100     ADD 1 TO WKS-REG-LEIDOS
022200     IF NOT (WKS-ES-CATEGORIA OR WKS-ES-REGLA)
022300        ADD 1 TO WKS-RECHAZADAS
022400        GO TO 300-PROCESAR-TARJETA-SIG
022500     END-IF
022600     EVALUATE TRUE
022700        WHEN WKS-ES-CATEGORIA
022800           PERFORM 310-MANTENER-CATEGORIA
022900        WHEN WKS-ES-REGLA
023000           PERFORM 320-MANTENER-REGLA
023100     END-EVALUATE.
023200 300-PROCESAR-TARJETA-SIG.
023300     ACCEPT WKS-TARJETA-ENTRADA FROM SYSIN.
023400 300-PROCESAR-TARJETA-E. EXIT.
023500
023600 310-MANTENER-CATEGORIA SECTION.
023700     INITIALIZE REG-CATEGOR
023800     MOVE WKS-T-SESION-ID TO CAT-SESION-ID
023900     MOVE WKS-T-ID        TO CAT-ID
024000     MOVE WKS-T-NOMBRE    TO CAT-NOMBRE
024100     EVALUATE TRUE
024200        WHEN WKS-ES-ALTA
024300           WRITE REG-CATEGOR
024400           IF FS-CATEGO = 22
024500              ADD 1 TO WKS-DUPLICADOS
024600           ELSE
024700              ADD 1 TO WKS-CATEGO-ALTAS
024800           END-IF
024900        WHEN WKS-ES-MODIFICACION
025000           READ CATEGO KEY IS CAT-LLAVE
025100                INVALID KEY ADD 1 TO WKS-RECHAZADAS
025200           END-READ
025300           IF FS-CATEGO = 0
025400              MOVE WKS-T-NOMBRE TO CAT-NOMBRE
025500              REWRITE REG-CATEGOR
025600              ADD 1 TO WKS-CATEGO-CAMBIOS
025700           END-IF
025800        WHEN OTHER
025900           ADD 1 TO WKS-RECHAZADAS
026000     END-EVALUATE.
026100 310-MANTENER-CATEGORIA-E. EXIT.
026200
026300 320-MANTENER-REGLA SECTION.
026400     IF WKS-VID-CARACTERES NOT NUMERIC
026500        ADD 1 TO WKS-RECHAZADAS
026600        DISPLAY " >>> ID DE CATEGORIA NO ES NUMERICO, SE IGNORA <<<"
026700           UPON CONSOLE
026800     ELSE
026900        IF WKS-T-DESCRIPCION     = SPACES OR
027000           WKS-T-IBAN            = SPACES OR
027100           WKS-T-TIPO-TRANSAC    = SPACES OR
027200           WKS-T-CATEGORIA-ID    = 0
027300           ADD 1 TO WKS-RECHAZADAS
027400           DISPLAY " >>> FALTA CAMPO OBLIGATORIO EN LA REGLA <<<"
027500                   UPON CONSOLE
027600        ELSE
027700           PERFORM 322-VALIDAR-CATEGORIA-EXISTE
027800           IF WKS-CATEGORIA-INVALIDA
027900              ADD 1 TO WKS-RECHAZADAS
028000              DISPLAY " >>> LA CATEGORIA DE LA REGLA NO EXISTE <<<"
028100                      UPON CONSOLE
028200           ELSE
028300              PERFORM 325-ARMAR-Y-GRABAR-REGLA
028400           END-IF
028500        END-IF
028600     END-IF.
028700 320-MANTENER-REGLA-E. EXIT.
028800
028900 322-VALIDAR-CATEGORIA-EXISTE SECTION.
029000     MOVE WKS-T-SESION-ID    TO CAT-SESION-ID
029100     MOVE WKS-T-CATEGORIA-ID TO CAT-ID
029200     SET WKS-CATEGORIA-INVALIDA TO TRUE
029300     READ CATEGO KEY IS CAT-LLAVE
029400          INVALID KEY
029500             CONTINUE
029600          NOT INVALID KEY
029700             SET WKS-CATEGORIA-VALIDA TO TRUE
029800     END-READ.
029900 322-VALIDAR-CATEGORIA-EXISTE-E. EXIT.
030000
030100 325-ARMAR-Y-GRABAR-REGLA SECTION.
030200     INITIALIZE REG-CATRULE
030300     MOVE WKS-T-SESION-ID        TO CR-SESION-ID
030400     MOVE WKS-T-ID               TO CR-ID-REGLA
030500     MOVE WKS-T-DESCRIPCION      TO CR-DESCRIPCION
030600     MOVE WKS-T-IBAN             TO CR-IBAN
030700     MOVE WKS-T-TIPO-TRANSAC     TO CR-TIPO
030800     MOVE WKS-T-CATEGORIA-ID     TO CR-CATEGORIA-ID
030900     MOVE WKS-T-APLICA-HISTORIAL TO CR-APLICA-HISTORIAL
031000     EVALUATE TRUE
031100        WHEN WKS-ES-ALTA
031200           WRITE REG-CATRULE
031300           IF FS-CATREGLA = 22
031400              ADD 1 TO WKS-DUPLICADOS
031500           ELSE
031600              ADD 1 TO WKS-REGLA-ALTAS
031700              PERFORM 330-DISPARAR-RECATEGORIZACION
031800           END-IF
031900        WHEN WKS-ES-MODIFICACION
032000           READ CATREGLA KEY IS CR-LLAVE
032100                INVALID KEY ADD 1 TO WKS-RECHAZADAS
032200           END-READ
032300           IF FS-CATREGLA = 0
032400              MOVE WKS-T-DESCRIPCION      TO CR-DESCRIPCION
032500              MOVE WKS-T-IBAN             TO CR-IBAN
032600              MOVE WKS-T-TIPO-TRANSAC     TO CR-TIPO
032700              MOVE WKS-T-CATEGORIA-ID     TO CR-CATEGORIA-ID
032800              MOVE WKS-T-APLICA-HISTORIAL TO CR-APLICA-HISTORIAL
032900              REWRITE REG-CATRULE
033000              ADD 1 TO WKS-REGLA-CAMBIOS
033100              PERFORM 330-DISPARAR-RECATEGORIZACION
033200           END-IF
033300        WHEN OTHER
033400           ADD 1 TO WKS-RECHAZADAS
033500     END-EVALUATE.
033600 325-ARMAR-Y-GRABAR-REGLA-E. EXIT.
033700
033800******************************************************************
033900*  UNA REGLA QUE APLICA A HISTORIAL ('Y') DISPARA EN SBL1C03 EL    *
034000*  BARRIDO RETROACTIVO, PASANDOLE SOLO EL PATRON DE LA REGLA       *
034100*  RECIEN GRABADA (SESION/DESCRIPCION/IBAN/TIPO/CATEGORIA) - NO SE *
034200*  LE PASA LA TABLA COMPLETA, SOLO RECATEGORIZA LO QUE COINCIDE    *
034300*  CON ESTA REGLA EN LA SESION DE LA REGLA                        *
034400******************************************************************
034500 330-DISPARAR-RECATEGORIZACION SECTION.
034600     IF CR-APLICA-A-HISTORIAL
034700        CALL 'SBL1C03' USING CR-SESION-ID, CR-DESCRIPCION,
034800                             CR-IBAN, CR-TIPO, CR-CATEGORIA-ID
034900        ADD 1 TO WKS-DISPAROS-SBL1C03
035000     END-IF.
035100 330-DISPARAR-RECATEGORIZACION-E. EXIT.
035200
035300 800-ESTADISTICAS SECTION.
035400     DISPLAY "**********************************************"
035500     DISPLAY "*             E S T A D I S T I C A S         *"
035600     DISPLAY "**********************************************"
035700     DISPLAY " > TARJETAS LEIDAS DE SYSIN     : " WKS-REG-LEIDOS
035800     DISPLAY " > CATEGORIAS DADAS DE ALTA     : "
035900             WKS-CATEGO-ALTAS
036000     DISPLAY " > CATEGORIAS MODIFICADAS       : "
036100             WKS-CATEGO-CAMBIOS
036200     DISPLAY " > REGLAS DADAS DE ALTA         : " WKS-REGLA-ALTAS
036300     DISPLAY " > REGLAS MODIFICADAS           : "
036400             WKS-REGLA-CAMBIOS
036500     DISPLAY " > DUPLICADOS IGNORADOS         : " WKS-DUPLICADOS
036600     DISPLAY " > TARJETAS RECHAZADAS          : " WKS-RECHAZADAS
036700     DISPLAY " > DISPAROS DE SBL1C03          : "
036800             WKS-DISPAROS-SBL1C03
036900     DISPLAY "**********************************************".
037000 800-ESTADISTICAS-E. EXIT.
037100
037200 900-CIERRA-ARCHIVOS SECTION.
037300     CLOSE CATEGO
037400     CLOSE CATREGLA.
037500 900-CIERRA-ARCHIVOS-E. EXIT.
