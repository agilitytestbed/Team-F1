000100******************************************************************
000200* FECHA       : 06/06/2023                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* INSTALACION : DATA-CENTRO S.A. - BANCO INDUSTRIAL, S.A.        *
000500* APLICACION  : BANCA EN LINEA - SEMILLERO (SBL)                 *
000600* PROGRAMA    : SBL1C01                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : CAPTURA TRANSACCIONES NUEVAS (DEPOSITO/RETIRO)   *
000900*             : DESDE SYSIN, LAS NORMALIZA POR MEDIO DE SBLNORM  *
001000*             : Y, CUANDO LLEGAN SIN CATEGORIA, LES ASIGNA LA    *
001100*             : CATEGORIA DE LA PRIMERA REGLA DE CATREGLA QUE    *
001200*             : COINCIDA (COMODIN = CAMPO EN BLANCO)             *
001300* ARCHIVOS    : CATREGLA=C , TRANSAC=A                           *
001400* ACCION (ES) : A=ACTUALIZA (EXTEND), C=CONSULTAR                *
001500* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED, SBLNORM   *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 240115                                           *
001800******************************************************************
001900*              R E G I S T R O   D E   C A M B I O S             *
002000******************************************************************
002100*   2023-06-06  PEDR  REQ-5515  CREACION DEL PROGRAMA            *
002200*   2023-06-21  PEDR  REQ-5516  SE AGREGA CARGA DE TABLA DE      *
002300*                               REGLAS Y BUSQUEDA DE PRIMERA     *
002400*                               COINCIDENCIA EN ORDEN ASCENDENTE *
002500*   2023-07-05  EEDR  REQ-5520  SE INTEGRA CALL A SBLNORM PARA   *
002600*                               NORMALIZAR EL MONTO DE ENTRADA   *
002700*   2023-09-12  JCHM  REQ-5541  SE AGREGA VALIDACION DE TIPO     *
002800*                               DEPOSITO/RETIRO ANTES DE ESCRIBIR*
002900*   2024-02-20  JCHM  REQ-5602  CORRECCION DE CONTADOR DE        *
003000*                               ESTADISTICAS DE RECHAZADOS       *
003100*   2024-09-11  JCHM  REQ-5661  LA TABLA DE REGLAS EN MEMORIA NO *
003200*                               LLEVABA CR-SESION-ID; 350-BUSCAR-*
003300*                               REGLA PODIA APLICAR LA REGLA DE  *
003400*                               OTRA SESION. SE AGREGA EL CAMPO Y*
003500*                               EL FILTRO POR SESION EN LA BUSQ. *
003600*   2024-09-16  JCHM  REQ-5666  SE DIVIDE 110-VERIFICAR-INTEGRI- *
003700*                               DAD-FS EN DOS SECCIONES (THRU)   *
003800*                               PARA CHEQUEAR CATREGLA Y TRANSAC *
003900*                               POR SEPARADO                     *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.                     SBL1C01.
004300 AUTHOR.                         ERICK RAMIREZ.
004400 INSTALLATION.                   DATA-CENTRO S.A.
004500 DATE-WRITTEN.                   06/06/2023.
004600 DATE-COMPILED.
004700 SECURITY.                       CONFIDENCIAL - USO INTERNO.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CATREGLA ASSIGN TO CATREGLA
005500            ORGANIZATION IS INDEXED
005600            ACCESS       IS SEQUENTIAL
005700            RECORD KEY   IS CR-LLAVE
005800            FILE STATUS  IS FS-CATREGLA
005900                             FSE-CATREGLA.
006000     SELECT TRANSAC  ASSIGN TO TRANSAC
006100            ORGANIZATION IS INDEXED
006200            ACCESS       IS DYNAMIC
006300            RECORD KEY   IS TRN-LLAVE
006400            FILE STATUS  IS FS-TRANSAC
006500                             FSE-TRANSAC.
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
007000******************************************************************
007100*   MAESTRO DE REGLAS DE CATEGORIA (ENTRADA, SE CARGA EN TABLA)
007200 FD CATREGLA.
007300    COPY CATRULE.
007400*   MAESTRO DE TRANSACCIONES (SE EXTIENDE CON LAS NUEVAS)
007500 FD TRANSAC.
007600    COPY TRANSAC.
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008000******************************************************************
008100 01 WKS-FS-STATUS.
008200    02 WKS-STATUS.
008300*      MAESTRO DE REGLAS DE CATEGORIA
008400       04 FS-CATREGLA            PIC 9(02) VALUE ZEROES.
008500       04 FSE-CATREGLA.
008600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008900*      MAESTRO DE TRANSACCIONES
009000       04 FS-TRANSAC             PIC 9(02) VALUE ZEROES.
009100       04 FSE-TRANSAC.
009200          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009300          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009400          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009500    02 PROGRAMA                  PIC X(08) VALUE SPACES.
009600    02 ARCHIVO                   PIC X(08) VALUE SPACES.
009700    02 ACCION                    PIC X(10) VALUE SPACES.
009800    02 LLAVE                     PIC X(32) VALUE SPACES.
009900    02 FILLER                    PIC X(04) VALUE SPACES.
010000******************************************************************
010100*              RECURSOS DE TRABAJO Y CONTADORES                  *
010200******************************************************************
010300 77 WKS-ARCHIVOS-VERIFICADOS  PIC 9(01) COMP VALUE ZERO.
010400 01 WKS-VARIABLES-TRABAJO.
010500    02 WKS-FIN-CATREGLA          PIC 9(01) COMP VALUE ZEROS.
010600       88 FIN-CATREGLA                       VALUE 1.
010700    02 WKS-FIN-SYSIN             PIC 9(01) COMP VALUE ZEROS.
010800       88 FIN-SYSIN                          VALUE 1.
010900    02 WKS-REGLA-ENCONTRADA      PIC 9(01) COMP VALUE ZEROS.
011000       88 REGLA-ENCONTRADA                   VALUE 1.
011100    02 WKS-TOTAL-REGLAS          PIC 9(04) COMP VALUE ZEROS.
011200    02 WKS-LEIDAS-SYSIN          PIC 9(06) COMP VALUE ZEROS.
011300    02 WKS-ESCRITAS-TRANSAC      PIC 9(06) COMP VALUE ZEROS.
011400    02 WKS-CATEGORIZADAS-AUTO    PIC 9(06) COMP VALUE ZEROS.
011500    02 WKS-RECHAZADAS            PIC 9(06) COMP VALUE ZEROS.
011600    02 WKS-SIGUIENTE-ID          PIC 9(09) COMP VALUE ZEROS.
011700    02 FILLER                    PIC X(04) VALUE SPACES.
011800******************************************************************
011900*          TARJETA DE ENTRADA (UN REGISTRO POR TRANSACCION)      *
012000*          SYSIN: SESION(36) FECHA(24) MONTO$(15) DESCR(40)      *
012100*                 IBAN(34) TIPO(10) CATEGORIA(9)                 *
012200******************************************************************
012300 01 WKS-TRANSAC-ENTRADA.
012400    02 WKS-E-SESION-ID           PIC X(36).
012500    02 WKS-E-FECHA               PIC X(24).
012600    02 WKS-E-MONTO-CADENA        PIC X(15).
012700    02 WKS-E-DESCRIPCION         PIC X(100).
012800    02 WKS-E-IBAN                PIC X(34).
012900    02 WKS-E-TIPO                PIC X(10).
013000    02 WKS-E-CATEGORIA-ID        PIC 9(09).
013100    02 FILLER                    PIC X(04) VALUE SPACES.
013200 01 WKS-ENTRADA-CENTINELA REDEFINES WKS-TRANSAC-ENTRADA.
013300    02 WKS-MARCA-FIN             PIC X(03).
013400       88 WKS-ES-FIN-DE-DATOS        VALUE "FIN".
013500    02 FILLER                    PIC X(225).
013600 01 WKS-TRANSAC-DIAGNOSTICO REDEFINES WKS-TRANSAC-ENTRADA.
013700    02 WKS-TD-DEPURA             PIC X(80).
013800    02 FILLER                    PIC X(152).
013900******************************************************************
014000*         TABLA DE REGLAS DE CATEGORIA (CARGADA EN MEMORIA)      *
014100******************************************************************
014200 01 WKS-TABLAS.
014300    02 WKS-FILA-REGLA OCCURS 1 TO 9999 TIMES
014400          DEPENDING ON WKS-TOTAL-REGLAS
014500          ASCENDING KEY WKS-TR-ID
014600          INDEXED BY IDX-REGLA.
014700       03 WKS-TR-ID              PIC 9(09).
014800       03 WKS-TR-SESION-ID       PIC X(36).
014900       03 WKS-TR-DESCRIPCION     PIC X(100).
015000       03 WKS-TR-IBAN            PIC X(34).
015100       03 WKS-TR-TIPO            PIC X(10).
015200       03 WKS-TR-CATEGORIA-ID    PIC 9(09).
015300       03 WKS-TR-APLICA-HIST     PIC X(01).
015400******************************************************************
015500*        AREA DE FECHA DEL SISTEMA (PARA CARGAR TRN-FECHA)       *
015600******************************************************************
015700 01 WKS-FECHA-SISTEMA             PIC 9(08) VALUE ZEROS.
015800 01 WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
015900    02 WKS-ANIO-SISTEMA           PIC 9(04).
016000    02 WKS-MES-SISTEMA            PIC 9(02).
016100    02 WKS-DIA-SISTEMA            PIC 9(02).
016200******************************************************************
016300*        AREA DE ENLACE PARA LA SUBRUTINA DE NORMALIZACION       *
016400******************************************************************
016500 01 WKS-NORM-MODO                 PIC X(01) VALUE 'T'.
016600 01 WKS-NORM-CENTAVOS             PIC S9(9) COMP-3 VALUE ZEROS.
016700 01 WKS-NORM-RETORNO              PIC 9(02) COMP VALUE ZEROS.
016800    88 WKS-NORM-OK                            VALUE 00.
016900 01 WKS-NORM-FECHA-RETORNO        PIC 9(02) COMP VALUE ZEROS.
017000******************************************************************
017100 PROCEDURE DIVISION.
017200 000-MAIN SECTION.
017300     PERFORM 100-APERTURA-ARCHIVOS
017400     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
017500        THRU 115-VERIFICAR-INTEGRIDAD-FS-E
017600     PERFORM 200-CARGAR-REGLAS-EN-MEMORIA
017700     ACCEPT WKS-FECHA-SISTEMA FROM SYSIN
017800     ACCEPT WKS-TRANSAC-ENTRADA FROM SYSIN
017900     PERFORM 300-PROCESAR-TRANSACCION UNTIL WKS-ES-FIN-DE-DATOS
018000     PERFORM 800-ESTADISTICAS
018100     PERFORM 900-CIERRA-ARCHIVOS
018200     STOP RUN.
018300 000-MAIN-E. EXIT.
018400
018500 100-APERTURA-ARCHIVOS SECTION.
018600     MOVE 'SBL1C01'  TO PROGRAMA
018700     OPEN INPUT CATREGLA
018800     OPEN I-O   TRANSAC.
018900 100-APERTURA-ARCHIVOS-E. EXIT.
019000
019100 110-VERIFICAR-INTEGRIDAD-FS SECTION.
019200     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
019300     IF FS-CATREGLA NOT EQUAL 0 AND 97
019400        MOVE 'OPEN'     TO ACCION
019500        MOVE SPACES     TO LLAVE
019600        MOVE 'CATREGLA' TO ARCHIVO
019700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019800                              FS-CATREGLA, FSE-CATREGLA
019900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR CATREGLA <<<"
020000                UPON CONSOLE
020100        MOVE 91 TO RETURN-CODE
020200        GO TO 115-DETIENE-CORRIDA
020300     END-IF.
020400 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
020500
020600 115-VERIFICAR-INTEGRIDAD-FS SECTION.
020700     ADD 1 TO WKS-ARCHIVOS-VERIFICADOS
020800     IF FS-TRANSAC NOT EQUAL 0 AND 97
020900        MOVE 'OPEN'    TO ACCION
021000        MOVE SPACES    TO LLAVE
021100        MOVE 'TRANSAC' TO ARCHIVO
021200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021300                              FS-TRANSAC, FSE-TRANSAC
021400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR TRANSAC <<<"
021500                UPON CONSOLE
021600        MOVE 91 TO RETURN-CODE
021700        GO TO 115-DETIENE-CORRIDA
021800     END-IF
021900     GO TO 115-VERIFICAR-INTEGRIDAD-FS-E.
022000 115-DETIENE-CORRIDA.
022100     STOP RUN.
022200 115-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
022300
022400******************************************************************
022500*  CARGA LA TABLA DE REGLAS EN ORDEN ASCENDENTE DE CR-ID-REGLA -  *
022600*  EL ARCHIVO CATREGLA YA VIENE GRABADO EN ESE ORDEN (VER         *
022700*  SBL1C02, QUE ES QUIEN LO MANTIENE)                             *
022800******************************************************************
022900 200-CARGAR-REGLAS-EN-MEMORIA SECTION.
023000     READ CATREGLA
023100          AT END SET FIN-CATREGLA TO TRUE
023200     END-READ
023300     PERFORM 210-CARGAR-UNA-REGLA UNTIL FIN-CATREGLA.
023400 200-CARGAR-REGLAS-EN-MEMORIA-E. EXIT.
023500
023600 210-CARGAR-UNA-REGLA SECTION.
023700     ADD 1 TO WKS-TOTAL-REGLAS
023800     SET IDX-REGLA TO WKS-TOTAL-REGLAS
023900     MOVE CR-ID-REGLA     TO WKS-TR-ID(IDX-REGLA)
024000     MOVE CR-SESION-ID    TO WKS-TR-SESION-ID(IDX-REGLA)
024100     MOVE CR-DESCRIPCION  TO WKS-TR-DESCRIPCION(IDX-REGLA)
024200     MOVE CR-IBAN         TO WKS-TR-IBAN(IDX-REGLA)
024300     MOVE CR-TIPO         TO WKS-TR-TIPO(IDX-REGLA)
024400     MOVE CR-CATEGORIA-ID TO WKS-TR-CATEGORIA-ID(IDX-REGLA)
024500     MOVE CR-APLICA-HISTORIAL TO WKS-TR-APLICA-HIST(IDX-REGLA)
024600     READ CATREGLA
024700          AT END SET FIN-CATREGLA TO TRUE
024800     END-READ.
024900 210-CARGAR-UNA-REGLA-E. EXIT.
025000
025100 300-PROCESAR-TRANSACCION SECTION.
025200     ADD 1 TO WKS-LEIDAS-SYSIN
025300     INITIALIZE REG-TRANSAC
025400     MOVE WKS-E-SESION-ID    TO TRN-SESION-ID
025500     MOVE WKS-E-FECHA        TO TRN-FECHA-HORA
025600     MOVE WKS-E-DESCRIPCION  TO TRN-DESCRIPCION
025700     MOVE WKS-E-IBAN         TO TRN-IBAN-EXTERNO
025800     MOVE WKS-E-TIPO         TO TRN-TIPO
025900     MOVE WKS-E-CATEGORIA-ID TO TRN-CATEGORIA-ID
026000     ADD 1 TO WKS-SIGUIENTE-ID
026100     MOVE WKS-SIGUIENTE-ID   TO TRN-ID
026200     IF NOT (TRN-ES-DEPOSITO OR TRN-ES-RETIRO)
026300        ADD 1 TO WKS-RECHAZADAS
026400        GO TO 300-PROCESAR-TRANSACCION-SIG
026500     END-IF
026600     PERFORM 320-NORMALIZAR-MONTO
026700     IF WKS-NORM-OK
026800        MOVE WKS-NORM-CENTAVOS TO TRN-MONTO-CENTAVOS
026900        PERFORM 340-CATEGORIZAR-SI-CORRESPONDE
027000        WRITE REG-TRANSAC
027100        ADD 1 TO WKS-ESCRITAS-TRANSAC
027200     ELSE
027300        ADD 1 TO WKS-RECHAZADAS
027400     END-IF.
027500 300-PROCESAR-TRANSACCION-SIG.
027600     ACCEPT WKS-TRANSAC-ENTRADA FROM SYSIN.
027700 300-PROCESAR-TRANSACCION-E. EXIT.
027800
027900 320-NORMALIZAR-MONTO SECTION.
028000     MOVE 'T'                TO WKS-NORM-MODO
028100     CALL 'SBLNORM' USING WKS-NORM-MODO
028200                          WKS-E-MONTO-CADENA
028300                          WKS-NORM-CENTAVOS
028400                          WKS-NORM-RETORNO
028500                          WKS-E-FECHA
028600                          WKS-NORM-FECHA-RETORNO.
028700 320-NORMALIZAR-MONTO-E. EXIT.
028800
028900******************************************************************
029000*  SOLO CATEGORIZA SI LA TARJETA DE ENTRADA NO TRAJO CATEGORIA -  *
029100*  ESA ES LA UNICA CONDICION QUE DISPARA EL MOTOR DE REGLAS       *
029200******************************************************************
029300 340-CATEGORIZAR-SI-CORRESPONDE SECTION.
029400     IF TRN-SIN-CATEGORIA
029500        MOVE 0 TO WKS-REGLA-ENCONTRADA
029600        PERFORM 350-BUSCAR-REGLA VARYING IDX-REGLA FROM 1 BY 1
029700                UNTIL IDX-REGLA > WKS-TOTAL-REGLAS
029800                   OR REGLA-ENCONTRADA
029900        IF REGLA-ENCONTRADA
030000           ADD 1 TO WKS-CATEGORIZADAS-AUTO
030100        END-IF
030200     END-IF.
030300 340-CATEGORIZAR-SI-CORRESPONDE-E. EXIT.
030400
030500******************************************************************
030600*  PRIMERA REGLA (EN ORDEN ASCENDENTE DE ID) QUE COINCIDA GANA -  *
030700*  CAMPO EN BLANCO EN LA REGLA = COMODIN, EMPAREJA CUALQUIER      *
030800*  VALOR DE LA TRANSACCION EN ESE CAMPO                          *
030900******************************************************************
031000 350-BUSCAR-REGLA SECTION.
031100     IF  WKS-TR-SESION-ID(IDX-REGLA) = TRN-SESION-ID        AND
031200        (WKS-TR-DESCRIPCION(IDX-REGLA) = SPACES OR
031300         WKS-TR-DESCRIPCION(IDX-REGLA) = TRN-DESCRIPCION)  AND
031400        (WKS-TR-IBAN(IDX-REGLA)        = SPACES OR
031500         WKS-TR-IBAN(IDX-REGLA)        = TRN-IBAN-EXTERNO) AND
031600        (WKS-TR-TIPO(IDX-REGLA)        = SPACES OR
031700         WKS-TR-TIPO(IDX-REGLA)        = TRN-TIPO)         AND
031800         WKS-TR-CATEGORIA-ID(IDX-REGLA) NOT = 0
031900        MOVE WKS-TR-CATEGORIA-ID(IDX-REGLA) TO TRN-CATEGORIA-ID
032000        MOVE 1 TO WKS-REGLA-ENCONTRADA
032100     END-IF.
032200 350-BUSCAR-REGLA-E. EXIT.
032300
032400 800-ESTADISTICAS SECTION.
032500     DISPLAY "**********************************************"
032600     DISPLAY "*             E S T A D I S T I C A S         *"
032700     DISPLAY "**********************************************"
032800     DISPLAY " > CORRIDA DEL DIA (AAAA-MM-DD)  : "
032900             WKS-ANIO-SISTEMA "-" WKS-MES-SISTEMA "-"
033000             WKS-DIA-SISTEMA
033100     DISPLAY " > TARJETAS LEIDAS DE SYSIN     : " WKS-LEIDAS-SYSIN
033200     DISPLAY " > TRANSACCIONES ESCRITAS       : "
033300             WKS-ESCRITAS-TRANSAC
033400     DISPLAY " > CATEGORIZADAS AUTOMATICAMENTE: "
033500             WKS-CATEGORIZADAS-AUTO
033600     DISPLAY " > RECHAZADAS POR VALIDACION    : " WKS-RECHAZADAS
033700     DISPLAY "**********************************************".
033800 800-ESTADISTICAS-E. EXIT.
033900
034000 900-CIERRA-ARCHIVOS SECTION.
034100     CLOSE CATREGLA
034200     CLOSE TRANSAC.
034300 900-CIERRA-ARCHIVOS-E. EXIT.
